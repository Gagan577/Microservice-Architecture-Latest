000100****************************************************************          
000200*    STKS02 PARAMETER PASS AREA                                *          
000300****************************************************************          
000400 01  STKS02-SKU                  PIC X(20).                               
000500 01  STKS02-TOTAL-QUANTITY       PIC 9(09)    COMP-3.                     
000600 01  STKS02-TOTAL-RESERVED       PIC 9(09)    COMP-3.                     
000700 01  STKS02-PRIMARY-WAREHOUSE    PIC X(10).                               
000800 01  STKS02-FOUND-FLAG           PIC X(01).                               
000900     88  STKS02-SKU-FOUND              VALUE 'Y'.                         
