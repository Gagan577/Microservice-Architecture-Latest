000100****************************************************************          
000200*    STKS01 PARAMETER PASS AREA                                *          
000300****************************************************************          
000400 01  STKS01-PARMS.                                                        
000500     03  STKS01-OFFSET-DAYS      PIC 9(5)    VALUE ZEROES.                
000600     03  STKS01-BASE-DATE.                                                
000700         05  STKS01-BD-YEAR      PIC 9(4)    VALUE ZEROES.                
000800         05  FILLER              REDEFINES STKS01-BD-YEAR.                
000900             07  STKS01-BD-CE    PIC 99.                                  
001000             07  STKS01-BD-YR    PIC 99.                                  
001100         05  STKS01-BD-MONTH     PIC 99      VALUE ZEROES.                
001200         05  STKS01-BD-DAY       PIC 99      VALUE ZEROES.                
001300     03  STKS01-RESULT-DATE.                                              
001400         05  STKS01-RD-YEAR      PIC 9(4)    VALUE ZEROES.                
001500         05  FILLER              REDEFINES STKS01-RD-YEAR.                
001600             07  STKS01-RD-CE    PIC 99.                                  
001700             07  STKS01-RD-YR    PIC 99.                                  
001800         05  STKS01-RD-MONTH     PIC 99      VALUE ZEROES.                
001900         05  STKS01-RD-DAY       PIC 99      VALUE ZEROES.                
002000     03  STKS01-RETURN-CODE      PIC 9(2)    VALUE ZEROES.                
