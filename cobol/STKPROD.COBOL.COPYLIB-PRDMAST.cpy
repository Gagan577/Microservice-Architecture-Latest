000100****************************************************************          
000200*  PRODUCT MASTER RECORD                                      *           
000300*  NORTHGATE SUPPLY CORPORATION -- STOCK CONTROL SYSTEM       *           
000400*  ONE RECORD PER STOCK-KEEPING UNIT.  SORTED ASCENDING BY    *           
000500*  PRD-SKU.  REWRITTEN AT END OF THE STKB01 RUN.               *          
000600****************************************************************          
000700 01  PRODUCT-MASTER-RECORD.                                               
000800     05  PRD-SKU                 PIC X(20).                               
000900     05  PRD-NAME                PIC X(40).                               
001000     05  PRD-CATEGORY            PIC X(20).                               
001100     05  PRD-BRAND               PIC X(20).                               
001200     05  PRD-UNIT-PRICE          PIC S9(10)V99.                           
001300     05  PRD-UNIT-PRICE-X REDEFINES                                       
001400         PRD-UNIT-PRICE          PIC X(12).                               
001500     05  PRD-CURRENCY            PIC X(03).                               
001600     05  PRD-UNIT-OF-MEASURE     PIC X(10).                               
001700     05  PRD-WEIGHT              PIC 9(05)V999.                           
001800     05  PRD-ACTIVE-FLAG         PIC X(01).                               
001900         88  PRD-IS-ACTIVE              VALUE 'Y'.                        
002000         88  PRD-IS-DISCONTINUED        VALUE 'N'.                        
002100     05  PRD-DISCONTINUED-DATE   PIC X(08).                               
002200     05  PRD-DISC-DATE-R REDEFINES                                        
002300         PRD-DISCONTINUED-DATE.                                           
002400         10  PRD-DISC-CC-YY      PIC 9(04).                               
002500         10  PRD-DISC-MM         PIC 9(02).                               
002600         10  PRD-DISC-DD         PIC 9(02).                               
002700     05  PRD-DISCONTINUED-REASON PIC X(40).                               
002800     05  FILLER                  PIC X(38).                               
