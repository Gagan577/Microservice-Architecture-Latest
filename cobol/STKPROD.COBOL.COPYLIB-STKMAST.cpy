000100****************************************************************          
000200*  STOCK MASTER RECORD                                        *           
000300*  NORTHGATE SUPPLY CORPORATION -- STOCK CONTROL SYSTEM       *           
000400*  ONE RECORD PER SKU PER WAREHOUSE.  SORTED ASCENDING BY     *           
000500*  STK-SKU, STK-WAREHOUSE-CODE.  STK-STATUS IS DERIVED AND    *           
000600*  IS NEVER CARRIED IN FROM A TRANSACTION.                    *           
000700****************************************************************          
000800 01  STOCK-MASTER-RECORD.                                                 
000900     05  STK-KEY.                                                         
001000         10  STK-SKU              PIC X(20).                              
001100         10  STK-WAREHOUSE-CODE   PIC X(10).                              
001200     05  STK-QUANTITY             PIC 9(07).                              
001300     05  STK-RESERVED-QTY         PIC 9(07).                              
001400     05  STK-MIN-THRESHOLD        PIC 9(07).                              
001500     05  STK-MAX-THRESHOLD        PIC 9(07).                              
001600     05  STK-REORDER-POINT        PIC 9(07).                              
001700     05  STK-REORDER-QTY          PIC 9(07).                              
001800     05  STK-AUTO-REORDER         PIC X(01).                              
001900         88  STK-AUTO-REORDER-ON         VALUE 'Y'.                       
002000     05  STK-LOCATION.                                                    
002100         10  STK-AISLE            PIC X(05).                              
002200         10  STK-SHELF            PIC X(05).                              
002300         10  STK-BIN              PIC X(05).                              
002400     05  STK-STATUS                PIC X(12).                             
002500         88  STK-IS-IN-STOCK             VALUE 'IN-STOCK    '.            
002600         88  STK-IS-LOW                  VALUE 'LOW-STOCK   '.            
002700         88  STK-IS-OUT                  VALUE 'OUT-OF-STOCK'.            
002800     05  FILLER                   PIC X(20).                              
