000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. STKS02.                                                      
000300 AUTHOR. R T HALVERSEN.                                                   
000400 INSTALLATION. NORTHGATE SUPPLY CORPORATION.                              
000500 DATE-WRITTEN. 06/30/88.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. NONE.                                                          
000800*                                                                         
000900*****************************************************************         
001000*                 STOCK CONTROL SYSTEM (STK)                   *          
001100*                 NORTHGATE SUPPLY CORPORATION                 *          
001200*                                                               *         
001300* PROGRAM :   STKS02                                           *          
001400*                                                               *         
001500* FUNCTION:   PROGRAM STKS02 IS A CALLED SUBROUTINE THAT WILL  *          
001600*             SCAN THE IN-CORE STOCK TABLE BUILT BY STKB01     *          
001700*             FOR A GIVEN SKU AND RETURN THE TOTAL ON-HAND AND *          
001800*             RESERVED QUANTITY ACROSS ALL WAREHOUSES, PLUS    *          
001900*             THE FIRST (LOWEST-KEY) WAREHOUSE HOLDING THE     *          
002000*             SKU.  THE TABLE IS SORTED BY SKU THEN WAREHOUSE  *          
002100*             CODE, SO THE SCAN STOPS AS SOON AS THE SKU       *          
002200*             CHANGES.                                          *         
002300*                                                               *         
002400* FILES   :   NONE -- THE STOCK TABLE IS PASSED BY REFERENCE   *          
002500*                                                               *         
002600* CALLED BY:  STKB01                                            *         
002700*                                                               *         
002800*****************************************************************         
002900*             PROGRAM CHANGE LOG                                *         
003000*             -------------------                               *         
003100*                                                               *         
003200*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
003300*  --------   --------------------  --------------------------  *         
003400*  06/30/88   R T HALVERSEN          ORIGINAL PROGRAM.          * STK0006 
003500*                                    (PENDING ORDER COST        * STK0006 
003600*                                    ACCUMULATOR, VSAM BROWSE.) * STK0006 
003700*  02/14/94   R T HALVERSEN          ADDED OPTIONAL TRACE       * STK0061 
003800*                                    DISPLAY FOR USE WHEN       * STK0061 
003900*                                    DIAGNOSING SUPPLIER PRICE  * STK0061 
004000*                                    MISMATCHES.                * STK0061 
004100*  01/06/99   J M OKONKWO            Y2K -- NO DATE-SENSITIVE   * STK0099 
004200*                                    LOGIC IN THIS PROGRAM.     * STK0099 
004300*                                    REVIEWED, NO CODE CHANGE.  * STK0099 
004400*  05/23/02   P A SEDLAK             REQUEST WO-4471.  RENAMED  * WO4471  
004500*                                    SUBROUTINE FROM PDASP1 TO  * WO4471  
004600*                                    STKS02 FOR THE NEW STOCK   * WO4471  
004700*                                    CONTROL SYSTEM.  DROPPED   * WO4471  
004800*                                    THE VSAM BROWSE, DB2 UNIT  * WO4471  
004900*                                    PRICE LOOKUP, AND SNAPAID  * WO4471  
005000*                                    SCAFFOLDING.  SUBROUTINE   * WO4471  
005100*                                    NOW SCANS THE IN-CORE      * WO4471  
005200*                                    STOCK TABLE BUILT BY THE   * WO4471  
005300*                                    CALLING PROGRAM INSTEAD OF * WO4471  
005400*                                    BROWSING A VSAM FILE.      * WO4471  
005500*  07/02/08   P A SEDLAK             REQUEST WO-5311.  RETURN   * WO5311  
005600*                                    THE PRIMARY WAREHOUSE CODE * WO5311  
005700*                                    FOR THE AVAILABILITY CHECK * WO5311  
005800*                                    AND PRODUCT DETAILS RULES. * WO5311  
005900*                                                                *        
006000*****************************************************************         
006100     EJECT                                                                
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400 SOURCE-COMPUTER. IBM-370.                                                
006500 OBJECT-COMPUTER. IBM-370.                                                
006600 SPECIAL-NAMES.                                                           
006700     C01 IS TOP-OF-FORM.                                                  
006800 DATA DIVISION.                                                           
006900     EJECT                                                                
007000 WORKING-STORAGE SECTION.                                                 
007100                                                                          
007200*****************************************************************         
007300*    SWITCHES                                                   *         
007400*****************************************************************         
007500                                                                          
007600 01  WS-SWITCHES.                                                         
007700     05  WS-END-OF-TABLE-SW       PIC X     VALUE 'N'.                    
007800         88  END-OF-TABLE                  VALUE 'Y'.                     
007900         88  NOT-END-OF-TABLE              VALUE 'N'.                     
008000     05  WS-TRACE-SW              PIC X     VALUE 'N'.                    
008100         88  TRACE-ACTIVE                  VALUE 'Y'.                     
008200     EJECT                                                                
008300*****************************************************************         
008400*    SEARCH KEY WORK AREA                                       *         
008500*****************************************************************         
008600                                                                          
008700 01  WS-SEARCH-KEY.                                                       
008800     05  WS-SK-SKU                PIC X(20) VALUE SPACES.                 
008900     05  WS-SK-WAREHOUSE-CODE     PIC X(10) VALUE SPACES.                 
009000 01  WS-SEARCH-KEY-R          REDEFINES WS-SEARCH-KEY.                    
009100     05  WS-SK-FULL-KEY           PIC X(30).                              
009200                                                                          
009300*****************************************************************         
009400*    OPTIONAL TRACE DISPLAY WORK AREA                           *         
009500*****************************************************************         
009600                                                                          
009700 01  WS-TRACE-COUNTERS.                                                   
009800     05  WS-TRC-QTY               PIC S9(9)V99 COMP-3 VALUE 0.            
009900     05  WS-TRC-RSV               PIC S9(9)V99 COMP-3 VALUE 0.            
010000 01  WS-TRACE-COUNTERS-R      REDEFINES WS-TRACE-COUNTERS.                
010100     05  WS-TRC-QTY-X             PIC X(06).                              
010200     05  WS-TRC-RSV-X             PIC X(06).                              
010300                                                                          
010400 01  WS-TRACE-LINE.                                                       
010500     05  FILLER                   PIC X(09) VALUE 'STKS02 - '.            
010600     05  WS-TL-SKU                PIC X(20) VALUE SPACES.                 
010700     05  FILLER                   PIC X(01) VALUE SPACE.                  
010800     05  WS-TL-QTY                PIC X(06) VALUE SPACES.                 
010900     05  FILLER                   PIC X(01) VALUE SPACE.                  
011000     05  WS-TL-RSV                PIC X(06) VALUE SPACES.                 
011100     05  FILLER                   PIC X(37) VALUE SPACES.                 
011200 01  WS-TRACE-LINE-R          REDEFINES WS-TRACE-LINE.                    
011300     05  FILLER                   PIC X(80).                              
011400     EJECT                                                                
011500*****************************************************************         
011600*    SUBROUTINE PARAMETER / WORK AREAS                          *         
011700*****************************************************************         
011800                                                                          
011900     COPY STKS02CY.                                                       
012000     EJECT                                                                
012100*****************************************************************         
012200*    IN-CORE STOCK TABLE (PASSED BY THE CALLING PROGRAM)        *         
012300*****************************************************************         
012400                                                                          
012500     COPY STKTABL.                                                        
012600     EJECT                                                                
012700*****************************************************************         
012800*    L I N K A G E     S E C T I O N                            *         
012900*****************************************************************         
013000                                                                          
013100 LINKAGE SECTION.                                                         
013200                                                                          
013300*****************************************************************         
013400*    P R O C E D U R E    D I V I S I O N                       *         
013500*****************************************************************         
013600                                                                          
013700 PROCEDURE DIVISION USING STKS02-SKU                                      
013800                           STKS02-TOTAL-QUANTITY                          
013900                           STKS02-TOTAL-RESERVED                          
014000                           STKS02-PRIMARY-WAREHOUSE                       
014100                           STKS02-FOUND-FLAG                              
014200                           STOCK-TABLE-CONTROL.                           
014300                                                                          
014400 P00000-MAINLINE.                                                         
014500                                                                          
014600     MOVE ZEROES              TO STKS02-TOTAL-QUANTITY                    
014700                                  STKS02-TOTAL-RESERVED.                  
014800     MOVE SPACES               TO STKS02-PRIMARY-WAREHOUSE.               
014900     MOVE 'N'                   TO STKS02-FOUND-FLAG                      
015000                                  WS-END-OF-TABLE-SW.                     
015100     MOVE STKS02-SKU            TO WS-SK-SKU.                             
015200                                                                          
015300     PERFORM 0100-START-BROWSE THRU 0100-START-BROWSE-EXIT.               
015400                                                                          
015500     IF STKS02-SKU-FOUND                                                  
015600         PERFORM 0200-ACCUM-QUANTITY THRU 0200-ACCUM-QUANTITY-EXIT        
015700                 UNTIL END-OF-TABLE.                                      
015800                                                                          
015900     GOBACK.                                                              
016000     EJECT                                                                
016100*****************************************************************         
016200*    SCAN THE TABLE FOR THE FIRST ENTRY WHOSE SKU MATCHES THE   *         
016300*    REQUESTED SKU.  THE TABLE IS SORTED BY SKU THEN WAREHOUSE  *         
016400*    CODE, SO A LINEAR SCAN FROM THE FRONT FINDS THE LOWEST     *         
016500*    WAREHOUSE KEY FOR THE SKU.                                  *        
016600*****************************************************************         
016700                                                                          
016800 0100-START-BROWSE.                                                       
016900                                                                          
017000     IF STAB-ENTRY-COUNT = ZEROES                                         
017100         GO TO 0100-START-BROWSE-EXIT.                                    
017200                                                                          
017300     SET STAB-IDX TO 1.                                                   
017400                                                                          
017500     SEARCH STAB-ENTRY                                                    
017600         AT END                                                           
017700             MOVE 'N'          TO STKS02-FOUND-FLAG                       
017800         WHEN STAB-SKU (STAB-IDX) = WS-SK-SKU                             
017900             MOVE 'Y'          TO STKS02-FOUND-FLAG                       
018000             MOVE STAB-WAREHOUSE-CODE (STAB-IDX)                          
018100                                TO STKS02-PRIMARY-WAREHOUSE               
018200                                   WS-SK-WAREHOUSE-CODE.                  
018300                                                                          
018400 0100-START-BROWSE-EXIT.                                                  
018500     EXIT.                                                                
018600     EJECT                                                                
018700*****************************************************************         
018800*    ACCUMULATE QUANTITY AND RESERVED QUANTITY FOR EVERY        *         
018900*    TABLE ENTRY THAT STILL MATCHES THE REQUESTED SKU.  STOPS   *         
019000*    AT THE END OF THE TABLE OR WHEN THE SKU CHANGES.           *         
019100*****************************************************************         
019200                                                                          
019300 0200-ACCUM-QUANTITY.                                                     
019400                                                                          
019500     ADD STAB-QUANTITY (STAB-IDX)     TO STKS02-TOTAL-QUANTITY.           
019600     ADD STAB-RESERVED-QTY (STAB-IDX) TO STKS02-TOTAL-RESERVED.           
019700                                                                          
019800     IF TRACE-ACTIVE                                                      
019900         PERFORM 0300-TRACE-DISPLAY THRU 0300-TRACE-DISPLAY-EXIT.         
020000                                                                          
020100     IF STAB-IDX = STAB-ENTRY-COUNT                                       
020200         MOVE 'Y'              TO WS-END-OF-TABLE-SW                      
020300         GO TO 0200-ACCUM-QUANTITY-EXIT.                                  
020400                                                                          
020500     SET STAB-IDX UP BY 1.                                                
020600                                                                          
020700     IF STAB-SKU (STAB-IDX) NOT = WS-SK-SKU                               
020800         MOVE 'Y'              TO WS-END-OF-TABLE-SW.                     
020900                                                                          
021000 0200-ACCUM-QUANTITY-EXIT.                                                
021100     EXIT.                                                                
021200     EJECT                                                                
021300*****************************************************************         
021400*    DIAGNOSTIC TRACE -- NORMALLY INACTIVE.  TURNED ON BY       *         
021500*    PATCHING WS-TRACE-SW TO 'Y' UNDER THE DEBUGGER WHEN        *         
021600*    CHASING A SUPPLIER PRICE OR QUANTITY MISMATCH.             *         
021700*****************************************************************         
021800                                                                          
021900 0300-TRACE-DISPLAY.                                                      
022000                                                                          
022100     MOVE STAB-QUANTITY (STAB-IDX)     TO WS-TRC-QTY.                     
022200     MOVE STAB-RESERVED-QTY (STAB-IDX) TO WS-TRC-RSV.                     
022300     MOVE WS-SK-SKU                    TO WS-TL-SKU.                      
022400     MOVE WS-TRC-QTY-X                 TO WS-TL-QTY.                      
022500     MOVE WS-TRC-RSV-X                 TO WS-TL-RSV.                      
022600                                                                          
022700     DISPLAY WS-TRACE-LINE.                                               
022800                                                                          
022900 0300-TRACE-DISPLAY-EXIT.                                                 
023000     EXIT.                                                                
