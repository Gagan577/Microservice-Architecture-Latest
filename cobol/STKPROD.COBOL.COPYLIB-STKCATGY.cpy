000100****************************************************************          
000200* NORTHGATE SUPPLY CORPORATION -- STOCK CONTROL SYSTEM        *           
000300*                                                              *          
000400* VALID DAMAGED-GOODS DAMAGE-TYPE CODES FOR THE ENTIRE         *          
000500* APPLICATION.  A DRET TRANSACTION CARRYING A CODE NOT ON      *          
000600* THIS LIST IS RECORDED AS DAMAGE-TYPE OTHER.                  *          
000700****************************************************************          
000800                                                                          
000900 77  STK-DAMAGE-TYPE-MAX         PIC S9(05)  VALUE +5  COMP-3.            
001000                                                                          
001100 01  STK-DAMAGE-TYPE-ARRAY.                                               
001200     05  FILLER                  PIC X(12)   VALUE                        
001300         'PHYSICAL    '.                                                  
001400     05  FILLER                  PIC X(12)   VALUE                        
001500         'WATER       '.                                                  
001600     05  FILLER                  PIC X(12)   VALUE                        
001700         'EXPIRED     '.                                                  
001800     05  FILLER                  PIC X(12)   VALUE                        
001900         'DEFECTIVE   '.                                                  
002000     05  FILLER                  PIC X(12)   VALUE                        
002100         'OTHER       '.                                                  
002200                                                                          
002300 01  STK-DAMAGE-TYPE-ARRAY-R     REDEFINES STK-DAMAGE-TYPE-ARRAY.         
002400     05  SDTA-DAMAGE-TYPE        OCCURS 5 TIMES                           
002500                                 PIC X(12).                               
