000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. STKB01.                                                      
000300 AUTHOR. R T HALVERSEN.                                                   
000400 INSTALLATION. NORTHGATE SUPPLY CORPORATION.                              
000500 DATE-WRITTEN. 11/09/86.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. NONE.                                                          
000800*                                                                         
000900*****************************************************************         
001000*                 STOCK CONTROL SYSTEM (STK)                   *          
001100*                 NORTHGATE SUPPLY CORPORATION                 *          
001200*                                                               *         
001300* PROGRAM :   STKB01                                           *          
001400*                                                               *         
001500* FUNCTION:   PROGRAM STKB01 IS THE MAIN BATCH DRIVER FOR THE  *          
001600*             STOCK CONTROL SYSTEM.  IT LOADS THE PRODUCT,     *          
001700*             STOCK AND WAREHOUSE MASTERS INTO CORE, READS     *          
001800*             THE TRANSACTION REQUEST FILE AND APPLIES EACH    *          
001900*             REQUEST AGAINST THE IN-CORE TABLES, REWRITES     *          
002000*             THE PRODUCT AND STOCK MASTERS, WRITES THE        *          
002100*             RESERVATION AND DAMAGED-RETURN FILES, AND        *          
002200*             PRINTS THE PROCESSING REPORT WITH CONTROL        *          
002300*             TOTALS.                                          *          
002400*                                                               *         
002500* FILES   :   PRODUCT MASTER (IN/OUT) - SEQUENTIAL   (I-O)     *          
002600*             STOCK MASTER   (IN/OUT) - SEQUENTIAL   (I-O)     *          
002700*             WAREHOUSE MASTER        - SEQUENTIAL   (READ)    *          
002800*             TRANSACTION REQUEST     - SEQUENTIAL   (READ)    *          
002900*             RESERVATION FILE        - SEQUENTIAL   (WRITE)   *          
003000*             DAMAGED RETURN FILE     - SEQUENTIAL   (WRITE)   *          
003100*             PROCESSING REPORT       - PRINT        (WRITE)   *          
003200*                                                               *         
003300* CALLS   :   STKS01 (RUN-DATE + OFFSET-DAYS = RESULT DATE)    *          
003400*             STKS02 (SUM QUANTITY/RESERVED FOR A SKU)         *          
003500*                                                               *         
003600*****************************************************************         
003700*             PROGRAM CHANGE LOG                                *         
003800*             -------------------                               *         
003900*                                                               *         
004000*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
004100*  --------   --------------------  --------------------------  *         
004200*  11/09/86   R T HALVERSEN          ORIGINAL PROGRAM.          * STK0001 
004300*                                    (PENDING ORDER REPORT,    *  STK0001 
004400*                                    VSAM BROWSE, DB2 LOOKUP.) *  STK0001 
004500*  03/02/90   R T HALVERSEN          ADDED PAGE-BREAK LOGIC ON *  STK0014 
004600*                                    THE PENDING ORDER REPORT. *  STK0014 
004700*  01/06/99   J M OKONKWO            Y2K -- WS-DATE-YEAR WAS   *  STK0099 
004800*                                    ALREADY CCYY, NO WINDOW   *  STK0099 
004900*                                    LOGIC NEEDED.  VERIFIED,  *  STK0099 
005000*                                    NO CODE CHANGE.           *  STK0099 
005100*  05/23/02   P A SEDLAK             REQUEST WO-4471.  RENAMED *  WO4471  
005200*                                    PROGRAM FROM PDAB04 TO    *  WO4471  
005300*                                    STKB01 FOR THE NEW STOCK  *  WO4471  
005400*                                    CONTROL SYSTEM.  REPLACED *  WO4471  
005500*                                    THE PENDING-ORDER/VSAM/   *  WO4471  
005600*                                    DB2 LOGIC WITH THE TEN    *  WO4471  
005700*                                    STOCK-SERVICE BUSINESS    *  WO4471  
005800*                                    RULES AGAINST IN-CORE     *  WO4471  
005900*                                    PRODUCT/STOCK/WAREHOUSE   *  WO4471  
006000*                                    TABLES.                  *   WO4471  
006100*  09/18/03   P A SEDLAK             REQUEST WO-4602.  ADDED   *  WO4602  
006200*                                    THE UNFILTERED STOCK      *  WO4602  
006300*                                    LISTING SECTION AT THE    *  WO4602  
006400*                                    END OF THE REPORT.        *  WO4602  
006500*  04/11/05   P A SEDLAK             REQUEST WO-4861.  BULK     * WO4861  
006600*                                    UPDATES THAT CREATE A NEW *  WO4861  
006700*                                    STOCK RECORD NOW INSERT   *  WO4861  
006800*                                    IN SKU/WAREHOUSE SEQUENCE *  WO4861  
006900*                                    SO THE STOCK TABLE STAYS  *  WO4861  
007000*                                    IN KEY ORDER FOR THE      *  WO4861  
007100*                                    LISTING AND REWRITE.      *  WO4861  
007200*  02/27/09   P A SEDLAK             REQUEST WO-5142.  DAMAGE  *  WO5142  
007300*                                    TYPE CODES NOT ON THE     *  WO5142  
007400*                                    STKCATGY LIST ARE NOW     *  WO5142  
007500*                                    RECORDED AS OTHER RATHER  *  WO5142  
007600*                                    THAN REJECTED.            *  WO5142  
007700*****************************************************************         
007800     EJECT                                                                
007900 ENVIRONMENT DIVISION.                                                    
008000                                                                          
008100 CONFIGURATION SECTION.                                                   
008200 SOURCE-COMPUTER. IBM-370.                                                
008300 OBJECT-COMPUTER. IBM-370.                                                
008400 SPECIAL-NAMES.                                                           
008500     C01 IS TOP-OF-FORM.                                                  
008600                                                                          
008700 INPUT-OUTPUT SECTION.                                                    
008800                                                                          
008900 FILE-CONTROL.                                                            
009000                                                                          
009100     SELECT PRODUCT-MASTER-IN   ASSIGN TO PRODIN.                         
009200                                                                          
009300     SELECT PRODUCT-MASTER-OUT  ASSIGN TO PRODOUT.                        
009400                                                                          
009500     SELECT STOCK-MASTER-IN     ASSIGN TO STOCKIN.                        
009600                                                                          
009700     SELECT STOCK-MASTER-OUT    ASSIGN TO STOCKOUT.                       
009800                                                                          
009900     SELECT WAREHOUSE-MASTER    ASSIGN TO WHSIN.                          
010000                                                                          
010100     SELECT TRANSACTION-FILE    ASSIGN TO TRANIN.                         
010200                                                                          
010300     SELECT RESERVATION-FILE    ASSIGN TO RSVOUT.                         
010400                                                                          
010500     SELECT DAMAGED-RETURN-FILE ASSIGN TO DMGOUT.                         
010600                                                                          
010700     SELECT PROCESSING-REPORT   ASSIGN TO RPTOUT.                         
010800     EJECT                                                                
010900 DATA DIVISION.                                                           
011000                                                                          
011100 FILE SECTION.                                                            
011200                                                                          
011300 FD  PRODUCT-MASTER-IN                                                    
011400     LABEL RECORDS ARE STANDARD                                           
011500     RECORDING MODE IS F                                                  
011600     RECORD CONTAINS 220 CHARACTERS.                                      
011700                                                                          
011800     COPY PRDMAST.                                                        
011900     EJECT                                                                
012000 FD  PRODUCT-MASTER-OUT                                                   
012100     LABEL RECORDS ARE STANDARD                                           
012200     RECORDING MODE IS F                                                  
012300     RECORD CONTAINS 220 CHARACTERS.                                      
012400                                                                          
012500 01  PRODUCT-MASTER-OUT-REC     PIC X(220).                               
012600     EJECT                                                                
012700 FD  STOCK-MASTER-IN                                                      
012800     LABEL RECORDS ARE STANDARD                                           
012900     RECORDING MODE IS F                                                  
013000     RECORD CONTAINS 120 CHARACTERS.                                      
013100                                                                          
013200     COPY STKMAST.                                                        
013300     EJECT                                                                
013400 FD  STOCK-MASTER-OUT                                                     
013500     LABEL RECORDS ARE STANDARD                                           
013600     RECORDING MODE IS F                                                  
013700     RECORD CONTAINS 120 CHARACTERS.                                      
013800                                                                          
013900 01  STOCK-MASTER-OUT-REC       PIC X(120).                               
014000     EJECT                                                                
014100 FD  WAREHOUSE-MASTER                                                     
014200     LABEL RECORDS ARE STANDARD                                           
014300     RECORDING MODE IS F                                                  
014400     RECORD CONTAINS 160 CHARACTERS.                                      
014500                                                                          
014600     COPY WHSMAST.                                                        
014700     EJECT                                                                
014800 FD  TRANSACTION-FILE                                                     
014900     LABEL RECORDS ARE STANDARD                                           
015000     RECORDING MODE IS F                                                  
015100     RECORD CONTAINS 250 CHARACTERS.                                      
015200                                                                          
015300     COPY TRNREQ.                                                         
015400     EJECT                                                                
015500 FD  RESERVATION-FILE                                                     
015600     LABEL RECORDS ARE STANDARD                                           
015700     RECORDING MODE IS F                                                  
015800     RECORD CONTAINS 130 CHARACTERS.                                      
015900                                                                          
016000     COPY RSVREC.                                                         
016100     EJECT                                                                
016200 FD  DAMAGED-RETURN-FILE                                                  
016300     LABEL RECORDS ARE STANDARD                                           
016400     RECORDING MODE IS F                                                  
016500     RECORD CONTAINS 150 CHARACTERS.                                      
016600                                                                          
016700     COPY DMGREC.                                                         
016800     EJECT                                                                
016900 FD  PROCESSING-REPORT                                                    
017000     LABEL RECORDS ARE STANDARD                                           
017100     RECORDING MODE IS F                                                  
017200     RECORD CONTAINS 132 CHARACTERS.                                      
017300                                                                          
017400 01  PROCESSING-REPORT-REC      PIC X(132).                               
017500     EJECT                                                                
017600 WORKING-STORAGE SECTION.                                                 
017700                                                                          
017800*****************************************************************         
017900*    SWITCHES                                                   *         
018000*****************************************************************         
018100                                                                          
018200 01  WS-SWITCHES.                                                         
018300     05  WS-END-OF-TRANS-SW      PIC X     VALUE 'N'.                     
018400         88  END-OF-TRANS                   VALUE 'Y'.                    
018500     05  WS-END-OF-PRODUCT-SW    PIC X     VALUE 'N'.                     
018600         88  END-OF-PRODUCT-FILE            VALUE 'Y'.                    
018700     05  WS-END-OF-STOCK-SW      PIC X     VALUE 'N'.                     
018800         88  END-OF-STOCK-FILE              VALUE 'Y'.                    
018900     05  WS-END-OF-WHS-SW        PIC X     VALUE 'N'.                     
019000         88  END-OF-WHS-FILE                VALUE 'Y'.                    
019100     05  WS-FOUND-SW             PIC X     VALUE 'N'.                     
019200         88  WS-ENTRY-FOUND                 VALUE 'Y'.                    
019300         88  WS-ENTRY-NOT-FOUND             VALUE 'N'.                    
019400     05  WS-AVAIL-FLAG-SW        PIC X     VALUE 'N'.                     
019500         88  WS-AVAIL-FLAG-YES              VALUE 'Y'.                    
019600         88  WS-AVAIL-FLAG-NO               VALUE 'N'.                    
019700     05  WS-DAMAGE-FOUND-SW      PIC X     VALUE 'N'.                     
019800         88  WS-DAMAGE-TYPE-VALID           VALUE 'Y'.                    
019900     EJECT                                                                
020000*****************************************************************         
020100*    MISCELLANEOUS WORK FIELDS                                  *         
020200*****************************************************************         
020300                                                                          
020400 01  WS-MISCELLANEOUS-FIELDS.                                             
020500     05  WS-RETURN-CODE          PIC 9(4)  VALUE ZEROES  COMP.            
020600     05  WS-PRODIN-STATUS        PIC XX    VALUE SPACES.                  
020700         88  PRODIN-OK                      VALUE '  ' '00'.              
020800         88  PRODIN-END                     VALUE '10'.                   
020900     05  WS-STOCKIN-STATUS       PIC XX    VALUE SPACES.                  
021000         88  STOCKIN-OK                     VALUE '  ' '00'.              
021100         88  STOCKIN-END                     VALUE '10'.                  
021200     05  WS-WHSIN-STATUS         PIC XX    VALUE SPACES.                  
021300         88  WHSIN-OK                       VALUE '  ' '00'.              
021400         88  WHSIN-END                       VALUE '10'.                  
021500     05  WS-TRANIN-STATUS        PIC XX    VALUE SPACES.                  
021600         88  TRANIN-OK                      VALUE '  ' '00'.              
021700         88  TRANIN-END                      VALUE '10'.                  
021800     05  WS-LINE-CNT             PIC S9(3)          VALUE ZEROES.         
021900     05  WS-PAGE-CNT             PIC S9(3)          VALUE ZEROES.         
022000     05  WS-SUB1                 PIC S9(4) COMP      VALUE ZEROES.        
022100     EJECT                                                                
022200*****************************************************************         
022300*    RUN DATE WORK AREA                                         *         
022400*****************************************************************         
022500                                                                          
022600 01  WS-RUN-DATE-AREA.                                                    
022700     05  WS-RUN-DATE             PIC X(8)  VALUE SPACES.                  
022800 01  WS-RUN-DATE-AREA-R  REDEFINES WS-RUN-DATE-AREA.                      
022900     05  WS-RDA-CCYY             PIC 9(4).                                
023000     05  WS-RDA-MM               PIC 9(2).                                
023100     05  WS-RDA-DD               PIC 9(2).                                
023200     EJECT                                                                
023300*****************************************************************         
023400*    UNIQUE SUFFIX COUNTERS FOR RSV-ID / RET-ID                 *         
023500*****************************************************************         
023600                                                                          
023700 01  WS-SEQUENCE-COUNTERS.                                                
023800     05  WS-RSV-SEQ              PIC 9(8)  VALUE ZEROES.                  
023900     05  WS-RET-SEQ              PIC 9(8)  VALUE ZEROES.                  
024000     EJECT                                                                
024100*****************************************************************         
024200*    CONTROL TOTALS FOR THE PROCESSING REPORT                   *         
024300*****************************************************************         
024400                                                                          
024500 01  WS-CONTROL-TOTALS.                                                   
024600     05  WS-CTL-READ             PIC 9(7)  COMP  VALUE ZEROES.            
024700     05  WS-CTL-ACCEPTED         PIC 9(7)  COMP  VALUE ZEROES.            
024800     05  WS-CTL-REJECTED         PIC 9(7)  COMP  VALUE ZEROES.            
024900     05  WS-CTL-AVAIL            PIC 9(7)  COMP  VALUE ZEROES.            
025000     05  WS-CTL-RESV             PIC 9(7)  COMP  VALUE ZEROES.            
025100     05  WS-CTL-THRS             PIC 9(7)  COMP  VALUE ZEROES.            
025200     05  WS-CTL-BULK             PIC 9(7)  COMP  VALUE ZEROES.            
025300     05  WS-CTL-WSTS             PIC 9(7)  COMP  VALUE ZEROES.            
025400     05  WS-CTL-PDET             PIC 9(7)  COMP  VALUE ZEROES.            
025500     05  WS-CTL-DRET             PIC 9(7)  COMP  VALUE ZEROES.            
025600     05  WS-CTL-PADJ             PIC 9(7)  COMP  VALUE ZEROES.            
025700     05  WS-CTL-DISC             PIC 9(7)  COMP  VALUE ZEROES.            
025800     05  WS-CTL-RESERVED-QTY     PIC 9(9)  COMP  VALUE ZEROES.            
025900     05  WS-CTL-DAMAGED-QTY      PIC 9(9)  COMP  VALUE ZEROES.            
026000     EJECT                                                                
026100*****************************************************************         
026200*    GENERAL WORK FIELDS USED ACROSS THE BUSINESS RULES         *         
026300*****************************************************************         
026400                                                                          
026500 01  WS-WORK-FIELDS.                                                      
026600     05  WS-WK-SKU               PIC X(20) VALUE SPACES.                  
026700     05  WS-WK-WAREHOUSE-CODE    PIC X(10) VALUE SPACES.                  
026800     05  WS-WK-PREV-QTY          PIC 9(7)  VALUE ZEROES.                  
026900     05  WS-WK-NEW-QTY           PIC 9(7)  VALUE ZEROES.                  
027000     05  WS-WK-REMAINING-QTY     PIC 9(9)  VALUE ZEROES.                  
027100     05  WS-WK-REMAINING-QTY-R REDEFINES                                  
027200         WS-WK-REMAINING-QTY      PIC X(9).                               
027300     05  WS-WK-AVAIL-CAPACITY    PIC S9(9) VALUE ZEROES.                  
027400     05  WS-WK-UTIL-PCT          PIC 9(3)V99 VALUE ZEROES.                
027500     05  WS-WK-SKU-COUNT         PIC 9(7)  COMP  VALUE ZEROES.            
027600     05  WS-WK-LOW-COUNT         PIC 9(7)  COMP  VALUE ZEROES.            
027700     05  WS-WK-OUT-COUNT         PIC 9(7)  COMP  VALUE ZEROES.            
027800     05  WS-WK-DAMAGE-TYPE       PIC X(12) VALUE SPACES.                  
027900     05  WS-WK-SKU-WHS-KEY.                                               
028000         10  WS-WK-SKU-WHS-SKU       PIC X(20) VALUE SPACES.              
028100         10  WS-WK-SKU-WHS-WHS       PIC X(10) VALUE SPACES.              
028200     05  WS-WK-EDIT-1            PIC ZZZZZZ9.                             
028300     05  WS-WK-EDIT-2            PIC ZZZZZZ9.                             
028400     05  WS-WK-EDIT-3            PIC ZZZZZZ9.                             
028500     05  WS-WK-EDIT-4            PIC ZZ9.99.                              
028600     05  WS-WK-EDIT-5            PIC ZZZZZZ9.                             
028700     05  WS-WK-PRICE-EDIT-OLD    PIC ZZZ,ZZZ,ZZ9.99.                      
028800     05  WS-WK-PRICE-EDIT-NEW    PIC ZZZ,ZZZ,ZZ9.99.                      
028900     05  WS-PDET-CONT-SW         PIC X     VALUE 'N'.                     
029000     05  WS-PDET-CONT-MSG        PIC X(72) VALUE SPACES.                  
029100     05  WS-WK-STRING-PTR        PIC S9(3)  COMP  VALUE ZEROES.           
029200     EJECT                                                                
029300*****************************************************************         
029400*    RESULT OF THE AVAILABILITY-CHECK BUSINESS RULE             *         
029500*****************************************************************         
029600                                                                          
029700 01  WS-AVAIL-RESULT.                                                     
029800     05  WS-AVAIL-FOUND-SW       PIC X     VALUE 'N'.                     
029900         88  WS-AVAIL-PRODUCT-FOUND         VALUE 'Y'.                    
030000     05  WS-AVAIL-QTY            PIC S9(9) VALUE ZEROES.                  
030100     05  WS-AVAIL-RESERVED       PIC S9(9) VALUE ZEROES.                  
030200     05  WS-AVAIL-AVAILABLE      PIC S9(9) VALUE ZEROES.                  
030300     05  WS-AVAIL-AVAILABLE-R REDEFINES                                   
030400         WS-AVAIL-AVAILABLE       PIC X(9).                               
030500     05  WS-AVAIL-STATUS         PIC X(12) VALUE SPACES.                  
030600     05  WS-AVAIL-MESSAGE        PIC X(60) VALUE SPACES.                  
030700     05  WS-AVAIL-PRIMARY-WHS    PIC X(10) VALUE SPACES.                  
030800     EJECT                                                                
030900*****************************************************************         
031000*    IN-CORE PRODUCT TABLE (LOADED AT STEP 1 OF THE BATCH FLOW) *         
031100*****************************************************************         
031200                                                                          
031300 01  WS-PRODUCT-TABLE.                                                    
031400     05  WS-PRD-COUNT            PIC 9(5)  COMP.                          
031500     05  WS-PRD-ENTRY OCCURS 1 TO 2000 TIMES                              
031600                    DEPENDING ON WS-PRD-COUNT                             
031700                    INDEXED BY WS-PRD-IDX.                                
031800         10  WS-PRD-SKU              PIC X(20).                           
031900         10  WS-PRD-NAME             PIC X(40).                           
032000         10  WS-PRD-CATEGORY         PIC X(20).                           
032100         10  WS-PRD-BRAND            PIC X(20).                           
032200         10  WS-PRD-UNIT-PRICE       PIC S9(10)V99.                       
032300         10  WS-PRD-CURRENCY         PIC X(03).                           
032400         10  WS-PRD-UNIT-OF-MEASURE  PIC X(10).                           
032500         10  WS-PRD-WEIGHT           PIC 9(05)V999.                       
032600         10  WS-PRD-ACTIVE-FLAG      PIC X(01).                           
032700             88  WS-PRD-IS-ACTIVE               VALUE 'Y'.                
032800         10  WS-PRD-DISC-DATE        PIC X(08).                           
032900         10  WS-PRD-DISC-REASON      PIC X(40).                           
033000     EJECT                                                                
033100*****************************************************************         
033200*    IN-CORE WAREHOUSE TABLE (LOADED AT STEP 1 OF BATCH FLOW)   *         
033300*****************************************************************         
033400                                                                          
033500 01  WS-WAREHOUSE-TABLE.                                                  
033600     05  WS-WHS-COUNT            PIC 9(5)  COMP.                          
033700     05  WS-WHS-ENTRY OCCURS 1 TO 500 TIMES                               
033800                    DEPENDING ON WS-WHS-COUNT                             
033900                    INDEXED BY WS-WHS-IDX.                                
034000         10  WS-WHS-CODE             PIC X(10).                           
034100         10  WS-WHS-NAME             PIC X(30).                           
034200         10  WS-WHS-LOCATION         PIC X(30).                           
034300         10  WS-WHS-REGION           PIC X(20).                           
034400         10  WS-WHS-STATUS           PIC X(12).                           
034500             88  WS-WHS-IS-ACTIVE          VALUE 'ACTIVE      '.          
034600         10  WS-WHS-TOTAL-CAPACITY   PIC 9(09).                           
034700         10  WS-WHS-USED-CAPACITY    PIC 9(09).                           
034800         10  WS-WHS-CONTACT-PERSON   PIC X(30).                           
034900         10  WS-WHS-OPERATIONAL-FLAG PIC X(01).                           
035000     EJECT                                                                
035100*****************************************************************         
035200*    IN-CORE STOCK TABLE -- SHARED LAYOUT WITH STKS02           *         
035300*****************************************************************         
035400                                                                          
035500     COPY STKTABL.                                                        
035600     EJECT                                                                
035700*****************************************************************         
035800*    CALL PARAMETER AREAS FOR STKS01 AND STKS02                 *         
035900*****************************************************************         
036000                                                                          
036100     COPY STKS01CY.                                                       
036200     EJECT                                                                
036300     COPY STKS02CY.                                                       
036400     EJECT                                                                
036500*****************************************************************         
036600*    VALID DAMAGE-TYPE CODE LIST                                *         
036700*****************************************************************         
036800                                                                          
036900     COPY STKCATGY.                                                       
037000     EJECT                                                                
037100*****************************************************************         
037200*    FATAL FILE-ERROR WORK AREAS                                *         
037300*****************************************************************         
037400                                                                          
037500     COPY STKERRWS.                                                       
037600     EJECT                                                                
037700*****************************************************************         
037800*    PROCESSING REPORT LAYOUT                                   *         
037900*****************************************************************         
038000                                                                          
038100 01  WS-RPT-TITLE.                                                        
038200     05  WS-RT-CC                PIC X     VALUE '1'.                     
038300     05  FILLER                  PIC X(40) VALUE SPACES.                  
038400     05  FILLER                  PIC X(32) VALUE                          
038500         'STOCK CONTROL PROCESSING REPORT'.                               
038600     05  FILLER                  PIC X(11) VALUE ' RUN DATE '.            
038700     05  WS-RT-MM                PIC XX.                                  
038800     05  FILLER                  PIC X     VALUE '/'.                     
038900     05  WS-RT-DD                PIC XX.                                  
039000     05  FILLER                  PIC X     VALUE '/'.                     
039100     05  WS-RT-CCYY              PIC X(4).                                
039200     05  FILLER                  PIC X(6)  VALUE '  PG  '.                
039300     05  WS-RT-PAGE              PIC ZZ9.                                 
039400     05  FILLER                  PIC X(29) VALUE SPACES.                  
039500     EJECT                                                                
039600 01  WS-RPT-HEADING.                                                      
039700     05  WS-RH-CC                PIC X     VALUE '-'.                     
039800     05  FILLER                  PIC X(4)  VALUE SPACES.                  
039900     05  FILLER                  PIC X(4)  VALUE 'TYPE'.                  
040000     05  FILLER                  PIC X(3)  VALUE SPACES.                  
040100     05  FILLER                  PIC X(20) VALUE 'SKU'.                   
040200     05  FILLER                  PIC X(10) VALUE 'WAREHOUSE'.             
040300     05  FILLER                  PIC X(2)  VALUE SPACES.                  
040400     05  FILLER                  PIC X(12) VALUE 'STATUS'.                
040500     05  FILLER                  PIC X(4)  VALUE SPACES.                  
040600     05  FILLER                  PIC X(72) VALUE 'MESSAGE'.               
040700     EJECT                                                                
040800 01  WS-RPT-DETAIL.                                                       
040900     05  WS-RD-CC                PIC X     VALUE ' '.                     
041000     05  FILLER                  PIC X(4)  VALUE SPACES.                  
041100     05  WS-RD-TYPE              PIC X(5).                                
041200     05  FILLER                  PIC X(2)  VALUE SPACES.                  
041300     05  WS-RD-SKU               PIC X(20).                               
041400     05  WS-RD-WAREHOUSE         PIC X(10).                               
041500     05  FILLER                  PIC X(2)  VALUE SPACES.                  
041600     05  WS-RD-STATUS            PIC X(12).                               
041700     05  FILLER                  PIC X(4)  VALUE SPACES.                  
041800     05  WS-RD-MESSAGE           PIC X(72).                               
041900     EJECT                                                                
042000 01  WS-RPT-LISTING-HEADING.                                              
042100     05  WS-RLH-CC               PIC X     VALUE '-'.                     
042200     05  FILLER                  PIC X(3)  VALUE SPACES.                  
042300     05  FILLER                  PIC X(20) VALUE 'SKU'.                   
042400     05  FILLER                  PIC X(2)  VALUE SPACES.                  
042500     05  FILLER                  PIC X(30) VALUE 'PRODUCT NAME'.          
042600     05  FILLER                  PIC X(10) VALUE 'QUANTITY'.              
042700     05  FILLER                  PIC X(10) VALUE 'RESERVED'.              
042800     05  FILLER                  PIC X(10) VALUE 'AVAILABLE'.             
042900     05  FILLER                  PIC X(10) VALUE 'WAREHOUSE'.             
043000     05  FILLER                  PIC X(12) VALUE 'STATUS'.                
043100     05  FILLER                  PIC X(24) VALUE SPACES.                  
043200     EJECT                                                                
043300 01  WS-RPT-LISTING-DETAIL.                                               
043400     05  WS-RLD-CC               PIC X     VALUE ' '.                     
043500     05  FILLER                  PIC X(3)  VALUE SPACES.                  
043600     05  WS-RLD-SKU              PIC X(20).                               
043700     05  FILLER                  PIC X(2)  VALUE SPACES.                  
043800     05  WS-RLD-NAME             PIC X(30).                               
043900     05  WS-RLD-QUANTITY         PIC ZZZ,ZZ9.                             
044000     05  FILLER                  PIC X(3)  VALUE SPACES.                  
044100     05  WS-RLD-RESERVED         PIC ZZZ,ZZ9.                             
044200     05  FILLER                  PIC X(3)  VALUE SPACES.                  
044300     05  WS-RLD-AVAILABLE        PIC ZZZ,ZZ9.                             
044400     05  FILLER                  PIC X(3)  VALUE SPACES.                  
044500     05  WS-RLD-WAREHOUSE        PIC X(10).                               
044600     05  FILLER                  PIC X(2)  VALUE SPACES.                  
044700     05  WS-RLD-STATUS           PIC X(12).                               
044800     05  FILLER                  PIC X(22) VALUE SPACES.                  
044900     EJECT                                                                
045000 01  WS-RPT-LISTING-COUNT.                                                
045100     05  WS-RLC-CC               PIC X     VALUE ' '.                     
045200     05  FILLER                  PIC X(4)  VALUE SPACES.                  
045300     05  FILLER                  PIC X(24) VALUE                          
045400         'TOTAL MATCHING RECORDS: '.                                      
045500     05  WS-RLC-COUNT            PIC ZZZ,ZZ9.                             
045600     05  FILLER                  PIC X(96) VALUE SPACES.                  
045700     EJECT                                                                
045800 01  WS-RPT-TOTAL-LINE.                                                   
045900     05  WS-RTL-CC               PIC X     VALUE ' '.                     
046000     05  FILLER                  PIC X(4)  VALUE SPACES.                  
046100     05  WS-RTL-LABEL            PIC X(40) VALUE SPACES.                  
046200     05  FILLER                  PIC X(2)  VALUE SPACES.                  
046300     05  WS-RTL-VALUE            PIC ZZZ,ZZZ,ZZ9.                         
046400     05  FILLER                  PIC X(74) VALUE SPACES.                  
046500     EJECT                                                                
046600                                                                          
046700*****************************************************************         
046800*    P R O C E D U R E    D I V I S I O N                       *         
046900*****************************************************************         
047000                                                                          
047100 PROCEDURE DIVISION.                                                      
047200                                                                          
047300*****************************************************************         
047400*                                                               *         
047500*    PARAGRAPH:  P00000-MAINLINE                                 *        
047600*                                                               *         
047700*    FUNCTION :  PROGRAM ENTRY.  OPEN FILES, LOAD THE MASTER     *        
047800*    FUNCTION :  TABLES, DRIVE THE TRANSACTION LOOP, REWRITE     *        
047900*    FUNCTION :  THE MASTERS AND PRINT THE REPORT.               *        
048000*                                                               *         
048100*    CALLED BY:  NONE                                            *        
048200*                                                               *         
048300*****************************************************************         
048400 P00000-MAINLINE.                                                         
048500                                                                          
048600     MOVE FUNCTION CURRENT-DATE(1:8) TO WS-RUN-DATE.                      
048700     MOVE WS-RDA-MM              TO WS-RT-MM.                             
048800     MOVE WS-RDA-DD              TO WS-RT-DD.                             
048900     MOVE WS-RDA-CCYY            TO WS-RT-CCYY.                           
049000                                                                          
049100     OPEN INPUT  PRODUCT-MASTER-IN                                        
049200              STOCK-MASTER-IN                                             
049300              WAREHOUSE-MASTER                                            
049400              TRANSACTION-FILE.                                           
049500     OPEN OUTPUT RESERVATION-FILE                                         
049600              DAMAGED-RETURN-FILE                                         
049700              PROCESSING-REPORT.                                          
049800                                                                          
049900     PERFORM P01000-LOAD-PRODUCTS   THRU P01000-EXIT.                     
050000     PERFORM P02000-LOAD-STOCK      THRU P02000-EXIT.                     
050100     PERFORM P03000-LOAD-WAREHOUSES THRU P03000-EXIT.                     
050200                                                                          
050300     MOVE ZEROES                TO WS-LINE-CNT.                           
050400     MOVE 1                     TO WS-PAGE-CNT.                           
050500     MOVE WS-PAGE-CNT           TO WS-RT-PAGE.                            
050600     WRITE PROCESSING-REPORT-REC FROM WS-RPT-TITLE.                       
050700     WRITE PROCESSING-REPORT-REC FROM WS-RPT-HEADING.                     
050800                                                                          
050900     PERFORM P10000-PROCESS-TRANS THRU P10000-EXIT                        
051000             UNTIL END-OF-TRANS.                                          
051100                                                                          
051200     PERFORM P20000-STOCK-LISTING  THRU P20000-EXIT.                      
051300     PERFORM P90000-WRITE-MASTERS  THRU P90000-EXIT.                      
051400     PERFORM P99000-CONTROL-TOTALS THRU P99000-EXIT.                      
051500                                                                          
051600     CLOSE PRODUCT-MASTER-IN                                              
051700           STOCK-MASTER-IN                                                
051800           WAREHOUSE-MASTER                                               
051900           TRANSACTION-FILE                                               
052000           RESERVATION-FILE                                               
052100           DAMAGED-RETURN-FILE                                            
052200           PROCESSING-REPORT.                                             
052300                                                                          
052400     GOBACK.                                                              
052500                                                                          
052600 P00000-EXIT.                                                             
052700     EXIT.                                                                
052800     EJECT                                                                
052900*****************************************************************         
053000*                                                               *         
053100*    PARAGRAPH:  P01000-LOAD-PRODUCTS                            *        
053200*                                                               *         
053300*    FUNCTION :  READ THE PRODUCT MASTER AND BUILD THE IN-CORE   *        
053400*    FUNCTION :  PRODUCT TABLE.                                  *        
053500*                                                               *         
053600*    CALLED BY:  P00000-MAINLINE                                 *        
053700*                                                               *         
053800*****************************************************************         
053900 P01000-LOAD-PRODUCTS.                                                    
054000                                                                          
054100     MOVE ZEROES TO WS-PRD-COUNT.                                         
054200                                                                          
054300     READ PRODUCT-MASTER-IN                                               
054400         AT END MOVE 'Y' TO WS-END-OF-PRODUCT-SW.                         
054500                                                                          
054600     PERFORM P01100-ADD-PRODUCT-ENTRY                                     
054700             UNTIL END-OF-PRODUCT-FILE.                                   
054800                                                                          
054900 P01000-EXIT.                                                             
055000     EXIT.                                                                
055100     EJECT                                                                
055200 P01100-ADD-PRODUCT-ENTRY.                                                
055300                                                                          
055400     ADD 1 TO WS-PRD-COUNT.                                               
055500     SET WS-PRD-IDX TO WS-PRD-COUNT.                                      
055600                                                                          
055700     MOVE PRD-SKU                TO WS-PRD-SKU (WS-PRD-IDX).              
055800     MOVE PRD-NAME                TO WS-PRD-NAME (WS-PRD-IDX).            
055900     MOVE PRD-CATEGORY            TO WS-PRD-CATEGORY (WS-PRD-IDX).        
056000     MOVE PRD-BRAND               TO WS-PRD-BRAND (WS-PRD-IDX).           
056100     MOVE PRD-UNIT-PRICE          TO                                      
056200             WS-PRD-UNIT-PRICE (WS-PRD-IDX).                              
056300     MOVE PRD-CURRENCY            TO WS-PRD-CURRENCY (WS-PRD-IDX).        
056400     MOVE PRD-UNIT-OF-MEASURE     TO                                      
056500             WS-PRD-UNIT-OF-MEASURE (WS-PRD-IDX).                         
056600     MOVE PRD-WEIGHT              TO WS-PRD-WEIGHT (WS-PRD-IDX).          
056700     MOVE PRD-ACTIVE-FLAG         TO                                      
056800             WS-PRD-ACTIVE-FLAG (WS-PRD-IDX).                             
056900     MOVE PRD-DISCONTINUED-DATE   TO                                      
057000             WS-PRD-DISC-DATE (WS-PRD-IDX).                               
057100     MOVE PRD-DISCONTINUED-REASON TO                                      
057200             WS-PRD-DISC-REASON (WS-PRD-IDX).                             
057300                                                                          
057400     READ PRODUCT-MASTER-IN                                               
057500         AT END MOVE 'Y' TO WS-END-OF-PRODUCT-SW.                         
057600     EJECT                                                                
057700*****************************************************************         
057800*                                                               *         
057900*    PARAGRAPH:  P02000-LOAD-STOCK                               *        
058000*                                                               *         
058100*    FUNCTION :  READ THE STOCK MASTER AND BUILD THE IN-CORE     *        
058200*    FUNCTION :  STOCK TABLE.  THE FILE IS ALREADY IN SKU/       *        
058300*    FUNCTION :  WAREHOUSE SEQUENCE SO THE TABLE LOADS AS A      *        
058400*    FUNCTION :  STRAIGHT SEQUENTIAL APPEND.                     *        
058500*                                                               *         
058600*    CALLED BY:  P00000-MAINLINE                                 *        
058700*                                                               *         
058800*****************************************************************         
058900 P02000-LOAD-STOCK.                                                       
059000                                                                          
059100     MOVE ZEROES TO STAB-ENTRY-COUNT.                                     
059200                                                                          
059300     READ STOCK-MASTER-IN                                                 
059400         AT END MOVE 'Y' TO WS-END-OF-STOCK-SW.                           
059500                                                                          
059600     PERFORM P02100-ADD-STOCK-ENTRY                                       
059700             UNTIL END-OF-STOCK-FILE.                                     
059800                                                                          
059900 P02000-EXIT.                                                             
060000     EXIT.                                                                
060100     EJECT                                                                
060200 P02100-ADD-STOCK-ENTRY.                                                  
060300                                                                          
060400     ADD 1 TO STAB-ENTRY-COUNT.                                           
060500     SET STAB-IDX TO STAB-ENTRY-COUNT.                                    
060600                                                                          
060700     MOVE STK-SKU             TO STAB-SKU (STAB-IDX).                     
060800     MOVE STK-WAREHOUSE-CODE  TO STAB-WAREHOUSE-CODE (STAB-IDX).          
060900     MOVE STK-QUANTITY        TO STAB-QUANTITY (STAB-IDX).                
061000     MOVE STK-RESERVED-QTY    TO STAB-RESERVED-QTY (STAB-IDX).            
061100     MOVE STK-MIN-THRESHOLD   TO STAB-MIN-THRESHOLD (STAB-IDX).           
061200     MOVE STK-MAX-THRESHOLD   TO STAB-MAX-THRESHOLD (STAB-IDX).           
061300     MOVE STK-REORDER-POINT   TO STAB-REORDER-POINT (STAB-IDX).           
061400     MOVE STK-REORDER-QTY     TO STAB-REORDER-QTY (STAB-IDX).             
061500     MOVE STK-AUTO-REORDER    TO STAB-AUTO-REORDER (STAB-IDX).            
061600     MOVE STK-AISLE           TO STAB-AISLE (STAB-IDX).                   
061700     MOVE STK-SHELF           TO STAB-SHELF (STAB-IDX).                   
061800     MOVE STK-BIN             TO STAB-BIN (STAB-IDX).                     
061900     MOVE STK-STATUS          TO STAB-STATUS (STAB-IDX).                  
062000                                                                          
062100     READ STOCK-MASTER-IN                                                 
062200         AT END MOVE 'Y' TO WS-END-OF-STOCK-SW.                           
062300     EJECT                                                                
062400*****************************************************************         
062500*                                                               *         
062600*    PARAGRAPH:  P03000-LOAD-WAREHOUSES                          *        
062700*                                                               *         
062800*    FUNCTION :  READ THE WAREHOUSE MASTER AND BUILD THE         *        
062900*    FUNCTION :  IN-CORE WAREHOUSE TABLE.                        *        
063000*                                                               *         
063100*    CALLED BY:  P00000-MAINLINE                                 *        
063200*                                                               *         
063300*****************************************************************         
063400 P03000-LOAD-WAREHOUSES.                                                  
063500                                                                          
063600     MOVE ZEROES TO WS-WHS-COUNT.                                         
063700                                                                          
063800     READ WAREHOUSE-MASTER                                                
063900         AT END MOVE 'Y' TO WS-END-OF-WHS-SW.                             
064000                                                                          
064100     PERFORM P03100-ADD-WHS-ENTRY                                         
064200             UNTIL END-OF-WHS-FILE.                                       
064300                                                                          
064400 P03000-EXIT.                                                             
064500     EXIT.                                                                
064600     EJECT                                                                
064700 P03100-ADD-WHS-ENTRY.                                                    
064800                                                                          
064900     ADD 1 TO WS-WHS-COUNT.                                               
065000     SET WS-WHS-IDX TO WS-WHS-COUNT.                                      
065100                                                                          
065200     MOVE WHS-CODE            TO WS-WHS-CODE (WS-WHS-IDX).                
065300     MOVE WHS-NAME            TO WS-WHS-NAME (WS-WHS-IDX).                
065400     MOVE WHS-LOCATION        TO WS-WHS-LOCATION (WS-WHS-IDX).            
065500     MOVE WHS-REGION          TO WS-WHS-REGION (WS-WHS-IDX).              
065600     MOVE WHS-STATUS          TO WS-WHS-STATUS (WS-WHS-IDX).              
065700     MOVE WHS-TOTAL-CAPACITY  TO                                          
065800             WS-WHS-TOTAL-CAPACITY (WS-WHS-IDX).                          
065900     MOVE WHS-USED-CAPACITY   TO                                          
066000             WS-WHS-USED-CAPACITY (WS-WHS-IDX).                           
066100     MOVE WHS-CONTACT-PERSON  TO                                          
066200             WS-WHS-CONTACT-PERSON (WS-WHS-IDX).                          
066300     MOVE WHS-OPERATIONAL-FLAG TO                                         
066400             WS-WHS-OPERATIONAL-FLAG (WS-WHS-IDX).                        
066500                                                                          
066600     READ WAREHOUSE-MASTER                                                
066700         AT END MOVE 'Y' TO WS-END-OF-WHS-SW.                             
066800     EJECT                                                                
066900*****************************************************************         
067000*                                                               *         
067100*    PARAGRAPH:  P05000-DERIVE-STATUS                            *        
067200*                                                               *         
067300*    FUNCTION :  RE-DERIVE STK-STATUS FOR THE STOCK TABLE        *        
067400*    FUNCTION :  ENTRY AT STAB-IDX.  AVAILABLE = QUANTITY        *        
067500*    FUNCTION :  MINUS RESERVED QUANTITY.  CALLED AFTER          *        
067600*    FUNCTION :  EVERY CHANGE TO A STOCK TABLE ENTRY.            *        
067700*                                                               *         
067800*    CALLED BY:  EVERY RULE PARAGRAPH THAT CHANGES STOCK         *        
067900*                                                               *         
068000*****************************************************************         
068100 P05000-DERIVE-STATUS.                                                    
068200                                                                          
068300     COMPUTE WS-WK-AVAIL-CAPACITY =                                       
068400             STAB-QUANTITY (STAB-IDX) -                                   
068500             STAB-RESERVED-QTY (STAB-IDX).                                
068600                                                                          
068700     IF WS-WK-AVAIL-CAPACITY <= 0                                         
068800         MOVE 'OUT-OF-STOCK' TO STAB-STATUS (STAB-IDX)                    
068900     ELSE                                                                 
069000         IF STAB-MIN-THRESHOLD (STAB-IDX) > 0 AND                         
069100            WS-WK-AVAIL-CAPACITY <= STAB-MIN-THRESHOLD (STAB-IDX)         
069200             MOVE 'LOW-STOCK   ' TO STAB-STATUS (STAB-IDX)                
069300         ELSE                                                             
069400             MOVE 'IN-STOCK    ' TO STAB-STATUS (STAB-IDX).               
069500                                                                          
069600 P05000-EXIT.                                                             
069700     EXIT.                                                                
069800     EJECT                                                                
069900*****************************************************************         
070000*                                                               *         
070100*    PARAGRAPH:  P10000-PROCESS-TRANS                            *        
070200*                                                               *         
070300*    FUNCTION :  READ ONE TRANSACTION REQUEST AND DISPATCH       *        
070400*    FUNCTION :  IT TO THE MATCHING BUSINESS RULE PARAGRAPH      *        
070500*    FUNCTION :  BY TRN-TYPE.  WRITE THE DETAIL LINE FOR         *        
070600*    FUNCTION :  THE TRANSACTION.                                *        
070700*                                                               *         
070800*    CALLED BY:  P00000-MAINLINE                                 *        
070900*                                                               *         
071000*****************************************************************         
071100 P10000-PROCESS-TRANS.                                                    
071200                                                                          
071300     READ TRANSACTION-FILE                                                
071400         AT END                                                           
071500             MOVE 'Y' TO WS-END-OF-TRANS-SW                               
071600             GO TO P10000-EXIT.                                           
071700                                                                          
071800     ADD 1 TO WS-CTL-READ.                                                
071900     MOVE SPACES       TO WS-RD-MESSAGE.                                  
072000     MOVE TRN-TYPE     TO WS-RD-TYPE.                                     
072100     MOVE TRN-SKU      TO WS-RD-SKU.                                      
072200     MOVE TRN-WAREHOUSE-CODE TO WS-RD-WAREHOUSE.                          
072300                                                                          
072400     EVALUATE TRUE                                                        
072500         WHEN TRN-IS-AVAIL                                                
072600             ADD 1 TO WS-CTL-AVAIL                                        
072700             PERFORM P11000-AVAIL-CHECK THRU P11000-EXIT                  
072800         WHEN TRN-IS-RESV                                                 
072900             ADD 1 TO WS-CTL-RESV                                         
073000             PERFORM P12000-STOCK-RESV THRU P12000-EXIT                   
073100         WHEN TRN-IS-THRS                                                 
073200             ADD 1 TO WS-CTL-THRS                                         
073300             PERFORM P13000-THRESHOLD-UPD THRU P13000-EXIT                
073400         WHEN TRN-IS-BULK                                                 
073500             ADD 1 TO WS-CTL-BULK                                         
073600             PERFORM P14000-BULK-UPDATE THRU P14000-EXIT                  
073700         WHEN TRN-IS-WSTS                                                 
073800             ADD 1 TO WS-CTL-WSTS                                         
073900             PERFORM P15000-WHS-STATUS THRU P15000-EXIT                   
074000         WHEN TRN-IS-PDET                                                 
074100             ADD 1 TO WS-CTL-PDET                                         
074200             PERFORM P16000-PRODUCT-DETAILS THRU P16000-EXIT              
074300         WHEN TRN-IS-DRET                                                 
074400             ADD 1 TO WS-CTL-DRET                                         
074500             PERFORM P17000-DAMAGED-RETURN THRU P17000-EXIT               
074600         WHEN TRN-IS-PADJ                                                 
074700             ADD 1 TO WS-CTL-PADJ                                         
074800             PERFORM P18000-PRICE-ADJUST THRU P18000-EXIT                 
074900         WHEN TRN-IS-DISC                                                 
075000             ADD 1 TO WS-CTL-DISC                                         
075100             PERFORM P19000-DISCONTINUE THRU P19000-EXIT                  
075200         WHEN OTHER                                                       
075300             MOVE 'REJECTED    ' TO WS-RD-STATUS                          
075400             MOVE 'Unknown transaction type' TO WS-RD-MESSAGE             
075500             ADD 1 TO WS-CTL-REJECTED                                     
075600     END-EVALUATE.                                                        
075700                                                                          
075800     PERFORM P91000-WRITE-DETAIL-LINE THRU P91000-EXIT.                   
075900                                                                          
076000*    PDET WAREHOUSE/BIN DETAIL RUNS ON A 2ND (CONTINUATION)      *        
076100*    LINE -- DOES NOT FIT THE 132-COL PRIMARY LINE.  WO-7733.    *        
076200     IF TRN-IS-PDET AND WS-PDET-CONT-SW = 'Y'                             
076300         MOVE SPACES             TO WS-RD-TYPE                            
076400         MOVE SPACES             TO WS-RD-SKU                             
076500         MOVE SPACES             TO WS-RD-WAREHOUSE                       
076600         MOVE SPACES             TO WS-RD-STATUS                          
076700         MOVE WS-PDET-CONT-MSG   TO WS-RD-MESSAGE                         
076800         PERFORM P91000-WRITE-DETAIL-LINE THRU P91000-EXIT                
076900         MOVE 'N' TO WS-PDET-CONT-SW                                      
077000     END-IF.                                                              
077100                                                                          
077200 P10000-EXIT.                                                             
077300     EXIT.                                                                
077400     EJECT                                                                
077500*****************************************************************         
077600*                                                               *         
077700*    PARAGRAPH:  P40000-FIND-PRODUCT                             *        
077800*                                                               *         
077900*    FUNCTION :  SEARCH THE IN-CORE PRODUCT TABLE FOR            *        
078000*    FUNCTION :  WS-WK-SKU.  SET WS-FOUND-SW AND                 *        
078100*    FUNCTION :  WS-PRD-IDX.                                     *        
078200*                                                               *         
078300*    CALLED BY:  P11000, P12000, P13000, P16000, P18000, P19000  *        
078400*                                                               *         
078500*****************************************************************         
078600 P40000-FIND-PRODUCT.                                                     
078700                                                                          
078800     MOVE 'N' TO WS-FOUND-SW.                                             
078900     SET WS-PRD-IDX TO 1.                                                 
079000     SEARCH WS-PRD-ENTRY                                                  
079100         AT END                                                           
079200             MOVE 'N' TO WS-FOUND-SW                                      
079300         WHEN WS-PRD-SKU (WS-PRD-IDX) = WS-WK-SKU                         
079400             MOVE 'Y' TO WS-FOUND-SW.                                     
079500                                                                          
079600 P40000-EXIT.                                                             
079700     EXIT.                                                                
079800     EJECT                                                                
079900*****************************************************************         
080000*                                                               *         
080100*    PARAGRAPH:  P41000-FIND-STOCK-BY-KEY                        *        
080200*                                                               *         
080300*    FUNCTION :  SEARCH THE IN-CORE STOCK TABLE FOR              *        
080400*    FUNCTION :  WS-WK-SKU/WS-WK-WAREHOUSE-CODE.  SET            *        
080500*    FUNCTION :  WS-FOUND-SW AND STAB-IDX.                       *        
080600*                                                               *         
080700*    CALLED BY:  P13000, P14000, P17000                          *        
080800*                                                               *         
080900*****************************************************************         
081000 P41000-FIND-STOCK-BY-KEY.                                                
081100                                                                          
081200     MOVE 'N' TO WS-FOUND-SW.                                             
081300     SET STAB-IDX TO 1.                                                   
081400     SEARCH STAB-ENTRY                                                    
081500         AT END                                                           
081600             MOVE 'N' TO WS-FOUND-SW                                      
081700         WHEN STAB-SKU (STAB-IDX) = WS-WK-SKU AND                         
081800            STAB-WAREHOUSE-CODE (STAB-IDX) = WS-WK-WAREHOUSE-CODE         
081900             MOVE 'Y' TO WS-FOUND-SW.                                     
082000                                                                          
082100 P41000-EXIT.                                                             
082200     EXIT.                                                                
082300     EJECT                                                                
082400*****************************************************************         
082500*                                                               *         
082600*    PARAGRAPH:  P42000-FIND-WAREHOUSE                           *        
082700*                                                               *         
082800*    FUNCTION :  SEARCH THE IN-CORE WAREHOUSE TABLE FOR          *        
082900*    FUNCTION :  WS-WK-WAREHOUSE-CODE.  SET WS-FOUND-SW          *        
083000*    FUNCTION :  AND WS-WHS-IDX.                                 *        
083100*                                                               *         
083200*    CALLED BY:  P15000-WHS-STATUS                               *        
083300*                                                               *         
083400*****************************************************************         
083500 P42000-FIND-WAREHOUSE.                                                   
083600                                                                          
083700     MOVE 'N' TO WS-FOUND-SW.                                             
083800     SET WS-WHS-IDX TO 1.                                                 
083900     SEARCH WS-WHS-ENTRY                                                  
084000         AT END                                                           
084100             MOVE 'N' TO WS-FOUND-SW                                      
084200         WHEN WS-WHS-CODE (WS-WHS-IDX) = WS-WK-WAREHOUSE-CODE             
084300             MOVE 'Y' TO WS-FOUND-SW.                                     
084400                                                                          
084500 P42000-EXIT.                                                             
084600     EXIT.                                                                
084700     EJECT                                                                
084800*****************************************************************         
084900*                                                               *         
085000*    PARAGRAPH:  P43000-FIND-FIRST-STOCK-FOR-SKU                 *        
085100*                                                               *         
085200*    FUNCTION :  SEARCH THE IN-CORE STOCK TABLE                  *        
085300*    FUNCTION :  FOR THE FIRST (LOWEST KEY)                      *        
085400*    FUNCTION :  ENTRY FOR WS-WK-SKU.  SET                       *        
085500*    FUNCTION :  WS-FOUND-SW AND STAB-IDX.                       *        
085600*                                                               *         
085700*    CALLED BY:  P16000-PRODUCT-DETAILS, P19000-DISCONTINUE      *        
085800*                                                               *         
085900*****************************************************************         
086000 P43000-FIND-FIRST-STOCK-FOR-SKU.                                         
086100                                                                          
086200     MOVE 'N' TO WS-FOUND-SW.                                             
086300     SET STAB-IDX TO 1.                                                   
086400     SEARCH STAB-ENTRY                                                    
086500         AT END                                                           
086600             MOVE 'N' TO WS-FOUND-SW                                      
086700         WHEN STAB-SKU (STAB-IDX) = WS-WK-SKU                             
086800             MOVE 'Y' TO WS-FOUND-SW.                                     
086900                                                                          
087000 P43000-EXIT.                                                             
087100     EXIT.                                                                
087200     EJECT                                                                
087300*****************************************************************         
087400*                                                               *         
087500*    PARAGRAPH:  P44000-INSERT-STOCK-ENTRY                       *        
087600*                                                               *         
087700*    FUNCTION :  ADD A NEW ENTRY TO THE IN-CORE STOCK            *        
087800*    FUNCTION :  TABLE FOR WS-WK-SKU/WS-WK-WAREHOUSE-            *        
087900*    FUNCTION :  CODE, SHIFTING HIGHER-KEYED ENTRIES             *        
088000*    FUNCTION :  RIGHT ONE SLOT SO THE TABLE STAYS IN            *        
088100*    FUNCTION :  SKU/WAREHOUSE SEQUENCE.  SET STAB-IDX           *        
088200*    FUNCTION :  TO THE NEW ENTRY ON RETURN.  P45000             *        
088300*    FUNCTION :  MUST RUN BEFORE STAB-ENTRY-COUNT IS             *        
088400*    FUNCTION :  INCREMENTED OR IT WILL SEARCH A SLOT            *        
088500*    FUNCTION :  THAT HAS NOT BEEN INITIALIZED YET.              *        
088600*                                                               *         
088700*    CALLED BY:  P14000-BULK-UPDATE                              *        
088800*                                                               *         
088900*****************************************************************         
089000 P44000-INSERT-STOCK-ENTRY.                                               
089100                                                                          
089200     IF STAB-ENTRY-COUNT = 0                                              
089300         ADD 1 TO STAB-ENTRY-COUNT                                        
089400         SET STAB-IDX TO STAB-ENTRY-COUNT                                 
089500     ELSE                                                                 
089600         PERFORM P45000-FIND-INSERT-SPOT THRU P45000-EXIT                 
089700         ADD 1 TO STAB-ENTRY-COUNT                                        
089800         PERFORM P46000-SHIFT-RIGHT THRU P46000-EXIT                      
089900             VARYING WS-SUB1 FROM STAB-ENTRY-COUNT BY -1                  
090000             UNTIL WS-SUB1 NOT > STAB-IDX.                                
090100                                                                          
090200     MOVE WS-WK-SKU             TO STAB-SKU (STAB-IDX).                   
090300     MOVE WS-WK-WAREHOUSE-CODE  TO STAB-WAREHOUSE-CODE (STAB-IDX).        
090400     MOVE ZEROES                TO STAB-QUANTITY (STAB-IDX)               
090500             STAB-RESERVED-QTY (STAB-IDX).                                
090600     MOVE 10                    TO STAB-MIN-THRESHOLD (STAB-IDX).         
090700     MOVE 1000                  TO STAB-MAX-THRESHOLD (STAB-IDX).         
090800     MOVE ZEROES                TO STAB-REORDER-POINT (STAB-IDX)          
090900             STAB-REORDER-QTY (STAB-IDX).                                 
091000     MOVE 'N'                   TO STAB-AUTO-REORDER (STAB-IDX).          
091100     MOVE SPACES                TO STAB-AISLE (STAB-IDX)                  
091200             STAB-SHELF (STAB-IDX) STAB-BIN (STAB-IDX).                   
091300                                                                          
091400 P44000-EXIT.                                                             
091500     EXIT.                                                                
091600     EJECT                                                                
091700*****************************************************************         
091800*                                                               *         
091900*    PARAGRAPH:  P45000-FIND-INSERT-SPOT                         *        
092000*                                                               *         
092100*    FUNCTION :  SCAN THE EXISTING (PRE-INCREMENT)               *        
092200*    FUNCTION :  STOCK TABLE AND SET STAB-IDX TO THE             *        
092300*    FUNCTION :  FIRST ENTRY WHOSE KEY IS GREATER THAN           *        
092400*    FUNCTION :  WS-WK-SKU/WS-WK-WAREHOUSE-CODE, OR TO           *        
092500*    FUNCTION :  ONE PAST THE LAST ENTRY IF NONE IS.             *        
092600*                                                               *         
092700*    CALLED BY:  P44000-INSERT-STOCK-ENTRY                       *        
092800*                                                               *         
092900*****************************************************************         
093000 P45000-FIND-INSERT-SPOT.                                                 
093100                                                                          
093200     MOVE WS-WK-SKU            TO WS-WK-SKU-WHS-SKU.                      
093300     MOVE WS-WK-WAREHOUSE-CODE TO WS-WK-SKU-WHS-WHS.                      
093400                                                                          
093500     SET STAB-IDX TO 1.                                                   
093600     SEARCH STAB-ENTRY                                                    
093700         AT END                                                           
093800             SET STAB-IDX TO STAB-ENTRY-COUNT                             
093900             SET STAB-IDX UP BY 1                                         
094000         WHEN STAB-KEY (STAB-IDX) > WS-WK-SKU-WHS-KEY                     
094100             CONTINUE.                                                    
094200                                                                          
094300 P45000-EXIT.                                                             
094400     EXIT.                                                                
094500     EJECT                                                                
094600*****************************************************************         
094700*                                                               *         
094800*    PARAGRAPH:  P46000-SHIFT-RIGHT                              *        
094900*                                                               *         
095000*    FUNCTION :  COPY ONE STOCK TABLE ENTRY DOWN INTO            *        
095100*    FUNCTION :  THE NEXT-HIGHER SLOT.  DRIVEN BY THE            *        
095200*    FUNCTION :  VARYING CLAUSE ON THE CALLING PERFORM           *        
095300*    FUNCTION :  SO THE COPY RUNS TOP-DOWN AND NEVER             *        
095400*    FUNCTION :  OVERLAYS DATA BEFORE IT IS MOVED.               *        
095500*                                                               *         
095600*    CALLED BY:  P44000-INSERT-STOCK-ENTRY                       *        
095700*                                                               *         
095800*****************************************************************         
095900 P46000-SHIFT-RIGHT.                                                      
096000                                                                          
096100     MOVE STAB-ENTRY (WS-SUB1 - 1) TO STAB-ENTRY (WS-SUB1).               
096200                                                                          
096300 P46000-EXIT.                                                             
096400     EXIT.                                                                
096500     EJECT                                                                
096600*****************************************************************         
096700*                                                               *         
096800*    PARAGRAPH:  P47000-FIND-WHS-WITH-CAPACITY                   *        
096900*                                                               *         
097000*    FUNCTION :  SCAN THE STOCK TABLE FOR THE                    *        
097100*    FUNCTION :  FIRST (LOWEST KEY) ENTRY FOR                    *        
097200*    FUNCTION :  TRN-SKU WHOSE UNRESERVED                        *        
097300*    FUNCTION :  QUANTITY WILL COVER TRN-QUANTITY.               *        
097400*    FUNCTION :  SET WS-FOUND-SW AND STAB-IDX.                   *        
097500*                                                               *         
097600*    CALLED BY:  P12000-STOCK-RESV                               *        
097700*                                                               *         
097800*****************************************************************         
097900 P47000-FIND-WHS-WITH-CAPACITY.                                           
098000                                                                          
098100     MOVE 'N' TO WS-FOUND-SW.                                             
098200     SET STAB-IDX TO 1.                                                   
098300     SEARCH STAB-ENTRY                                                    
098400         AT END                                                           
098500             MOVE 'N' TO WS-FOUND-SW                                      
098600         WHEN STAB-SKU (STAB-IDX) = TRN-SKU AND                           
098700            STAB-QUANTITY (STAB-IDX) -                                    
098800                STAB-RESERVED-QTY (STAB-IDX) >= TRN-QUANTITY              
098900             MOVE 'Y' TO WS-FOUND-SW.                                     
099000                                                                          
099100 P47000-EXIT.                                                             
099200     EXIT.                                                                
099300     EJECT                                                                
099400*****************************************************************         
099500*                                                               *         
099600*    PARAGRAPH:  P11000-AVAIL-CHECK                              *        
099700*                                                               *         
099800*    FUNCTION :  BUSINESS RULE 1 -- AVAILABILITY CHECK.          *        
099900*    FUNCTION :  SUM ON-HAND/RESERVED QUANTITY FOR THE           *        
100000*    FUNCTION :  SKU ACROSS ALL WAREHOUSES VIA STKS02            *        
100100*    FUNCTION :  AND LEAVE THE RESULT IN WS-AVAIL-RESULT.        *        
100200*    FUNCTION :  ALSO CALLED BY P12000 AS THE RESERVATION        *        
100300*    FUNCTION :  PRECONDITION TEST.                              *        
100400*                                                               *         
100500*    CALLED BY:  P10000-PROCESS-TRANS, P12000-STOCK-RESV         *        
100600*                                                               *         
100700*****************************************************************         
100800 P11000-AVAIL-CHECK.                                                      
100900                                                                          
101000     MOVE TRN-SKU   TO WS-WK-SKU.                                         
101100     MOVE 'N'       TO WS-AVAIL-FOUND-SW.                                 
101200     MOVE ZEROES    TO WS-AVAIL-QTY WS-AVAIL-RESERVED                     
101300             WS-AVAIL-AVAILABLE.                                          
101400     MOVE SPACES    TO WS-AVAIL-STATUS WS-AVAIL-MESSAGE                   
101500             WS-AVAIL-PRIMARY-WHS.                                        
101600                                                                          
101700     PERFORM P40000-FIND-PRODUCT THRU P40000-EXIT.                        
101800                                                                          
101900     IF WS-FOUND-SW = 'N' OR NOT WS-PRD-IS-ACTIVE (WS-PRD-IDX)            
102000         MOVE 'NOT-FOUND   ' TO WS-AVAIL-STATUS                           
102100         MOVE 'Product not found or inactive' TO WS-AVAIL-MESSAGE         
102200     ELSE                                                                 
102300         MOVE 'Y' TO WS-AVAIL-FOUND-SW                                    
102400         MOVE TRN-SKU TO STKS02-SKU                                       
102500         CALL 'STKS02' USING STKS02-SKU STKS02-TOTAL-QUANTITY             
102600             STKS02-TOTAL-RESERVED STKS02-PRIMARY-WAREHOUSE               
102700             STKS02-FOUND-FLAG STOCK-TABLE-CONTROL                        
102800         IF STKS02-SKU-FOUND                                              
102900            MOVE STKS02-TOTAL-QUANTITY  TO WS-AVAIL-QTY                   
103000            MOVE STKS02-TOTAL-RESERVED  TO WS-AVAIL-RESERVED              
103100            MOVE STKS02-PRIMARY-WAREHOUSE                                 
103200                TO WS-AVAIL-PRIMARY-WHS                                   
103300         END-IF                                                           
103400         COMPUTE WS-AVAIL-AVAILABLE =                                     
103500             WS-AVAIL-QTY - WS-AVAIL-RESERVED                             
103600         IF WS-AVAIL-AVAILABLE > 0                                        
103700            MOVE 'IN-STOCK    ' TO WS-AVAIL-STATUS                        
103800            MOVE 'Stock is available' TO WS-AVAIL-MESSAGE                 
103900         ELSE                                                             
104000            MOVE 'OUT-OF-STOCK' TO WS-AVAIL-STATUS                        
104100            MOVE 'No stock available' TO WS-AVAIL-MESSAGE                 
104200         END-IF                                                           
104300     END-IF.                                                              
104400                                                                          
104500*    CARRY THE RESULT -- INCLUDING THE PRIMARY (LOWEST-KEY)     *         
104600*    WAREHOUSE FROM STKS02 -- OUT TO THE REPORT DETAIL LINE.    *         
104700     MOVE WS-AVAIL-STATUS    TO WS-RD-STATUS.                             
104800     MOVE WS-AVAIL-QTY       TO WS-WK-EDIT-1.                             
104900     MOVE WS-AVAIL-AVAILABLE TO WS-WK-EDIT-2.                             
105000     IF WS-AVAIL-PRODUCT-FOUND                                            
105100         STRING 'On hand: ' DELIMITED BY SIZE                             
105200             WS-WK-EDIT-1 DELIMITED BY SIZE                               
105300             ', Available: ' DELIMITED BY SIZE                            
105400             WS-WK-EDIT-2 DELIMITED BY SIZE                               
105500             ', Primary WHS: ' DELIMITED BY SIZE                          
105600             WS-AVAIL-PRIMARY-WHS DELIMITED BY SIZE                       
105700             INTO WS-RD-MESSAGE                                           
105800     ELSE                                                                 
105900         MOVE WS-AVAIL-MESSAGE TO WS-RD-MESSAGE                           
106000     END-IF.                                                              
106100                                                                          
106200 P11000-EXIT.                                                             
106300     EXIT.                                                                
106400     EJECT                                                                
106500*****************************************************************         
106600*                                                               *         
106700*    PARAGRAPH:  P12000-STOCK-RESV                               *        
106800*                                                               *         
106900*    FUNCTION :  BUSINESS RULE 2 -- STOCK RESERVATION.           *        
107000*    FUNCTION :  RUN THE AVAILABILITY CHECK, PICK THE            *        
107100*    FUNCTION :  FIRST (LOWEST KEY) WAREHOUSE WITH               *        
107200*    FUNCTION :  ENOUGH UNRESERVED QUANTITY, ADD THE             *        
107300*    FUNCTION :  REQUESTED QUANTITY TO ITS RESERVED              *        
107400*    FUNCTION :  QTY, AND APPEND A RESERVATION RECORD.           *        
107500*    FUNCTION :  EXPIRES ONE DAY AFTER THE RUN DATE.             *        
107600*                                                               *         
107700*    CALLED BY:  P10000-PROCESS-TRANS                            *        
107800*                                                               *         
107900*****************************************************************         
108000 P12000-STOCK-RESV.                                                       
108100                                                                          
108200     PERFORM P11000-AVAIL-CHECK THRU P11000-EXIT.                         
108300                                                                          
108400     IF NOT WS-AVAIL-PRODUCT-FOUND OR                                     
108500         WS-AVAIL-AVAILABLE < TRN-QUANTITY                                
108600         MOVE WS-AVAIL-QTY TO WS-WK-EDIT-1                                
108700         IF WS-AVAIL-AVAILABLE > 0                                        
108800            MOVE WS-AVAIL-AVAILABLE TO WS-WK-EDIT-2                       
108900         ELSE                                                             
109000            MOVE ZEROES TO WS-WK-EDIT-2                                   
109100         END-IF                                                           
109200         MOVE 'FAILED      ' TO WS-RD-STATUS                              
109300         STRING 'Insufficient stock available. Requested: '               
109400            TRN-QUANTITY DELIMITED BY SIZE                                
109500            ', Available: ' DELIMITED BY SIZE                             
109600            WS-WK-EDIT-2 DELIMITED BY SIZE                                
109700            INTO WS-RD-MESSAGE                                            
109800         ADD 1 TO WS-CTL-REJECTED                                         
109900     ELSE                                                                 
110000         PERFORM P47000-FIND-WHS-WITH-CAPACITY THRU P47000-EXIT           
110100         IF WS-FOUND-SW = 'N'                                             
110200            MOVE 'FAILED      ' TO WS-RD-STATUS                           
110300            MOVE 'No warehouse has sufficient stock'                      
110400                TO WS-RD-MESSAGE                                          
110500            ADD 1 TO WS-CTL-REJECTED                                      
110600         ELSE                                                             
110700            ADD TRN-QUANTITY TO STAB-RESERVED-QTY (STAB-IDX)              
110800            PERFORM P05000-DERIVE-STATUS THRU P05000-EXIT                 
110900            ADD 1 TO WS-RSV-SEQ                                           
111000            STRING 'RES-' DELIMITED BY SIZE                               
111100                WS-RSV-SEQ DELIMITED BY SIZE                              
111200                INTO RSV-ID                                               
111300            MOVE TRN-SKU              TO RSV-SKU.                         
111400            MOVE TRN-ORDER-ID         TO RSV-ORDER-ID.                    
111500            MOVE TRN-QUANTITY         TO RSV-QUANTITY.                    
111600            MOVE STAB-WAREHOUSE-CODE (STAB-IDX)                           
111700                TO RSV-WAREHOUSE-CODE.                                    
111800            MOVE TRN-CUSTOMER-ID      TO RSV-CUSTOMER-ID.                 
111900            MOVE 'CONFIRMED   '       TO RSV-STATUS.                      
112000            MOVE WS-RUN-DATE          TO RSV-RESERVED-DATE.               
112100            MOVE 1                    TO STKS01-OFFSET-DAYS.              
112200            MOVE WS-RDA-CCYY          TO STKS01-BD-YEAR.                  
112300            MOVE WS-RDA-MM            TO STKS01-BD-MONTH.                 
112400            MOVE WS-RDA-DD            TO STKS01-BD-DAY.                   
112500            CALL 'STKS01' USING STKS01-PARMS.                             
112600            STRING STKS01-RD-YEAR DELIMITED BY SIZE                       
112700                STKS01-RD-MONTH DELIMITED BY SIZE                         
112800                STKS01-RD-DAY DELIMITED BY SIZE                           
112900                INTO RSV-EXPIRES-DATE.                                    
113000            WRITE RESERVATION-RECORD.                                     
113100            ADD TRN-QUANTITY TO WS-CTL-RESERVED-QTY.                      
113200            MOVE 'CONFIRMED   ' TO WS-RD-STATUS.                          
113300            MOVE RSV-ID TO WS-RD-MESSAGE.                                 
113400            ADD 1 TO WS-CTL-ACCEPTED.                                     
113500                                                                          
113600 P12000-EXIT.                                                             
113700     EXIT.                                                                
113800     EJECT                                                                
113900*****************************************************************         
114000*                                                               *         
114100*    PARAGRAPH:  P13000-THRESHOLD-UPD                            *        
114200*                                                               *         
114300*    FUNCTION :  BUSINESS RULE 3 -- THRESHOLD UPDATE.            *        
114400*    FUNCTION :  UPDATE MIN/MAX THRESHOLD, REORDER               *        
114500*    FUNCTION :  POINT/QTY AND THE AUTO-REORDER FLAG             *        
114600*    FUNCTION :  ON EVERY STOCK RECORD FOR THE SKU THAT          *        
114700*    FUNCTION :  MATCHES THE REQUESTED WAREHOUSE, OR             *        
114800*    FUNCTION :  ALL WAREHOUSES WHEN NONE IS GIVEN.              *        
114900*                                                               *         
115000*    CALLED BY:  P10000-PROCESS-TRANS                            *        
115100*                                                               *         
115200*****************************************************************         
115300 P13000-THRESHOLD-UPD.                                                    
115400                                                                          
115500     MOVE 'N' TO WS-FOUND-SW.                                             
115600     PERFORM P13100-UPDATE-ONE-STOCK                                      
115700         VARYING STAB-IDX FROM 1 BY 1                                     
115800         UNTIL STAB-IDX > STAB-ENTRY-COUNT.                               
115900                                                                          
116000     IF WS-FOUND-SW = 'N'                                                 
116100         MOVE 'REJECTED    ' TO WS-RD-STATUS                              
116200         MOVE 'No stock found for SKU' TO WS-RD-MESSAGE                   
116300         ADD 1 TO WS-CTL-REJECTED                                         
116400     ELSE                                                                 
116500         MOVE 'UPDATED     ' TO WS-RD-STATUS                              
116600         MOVE 'Thresholds updated' TO WS-RD-MESSAGE                       
116700         ADD 1 TO WS-CTL-ACCEPTED.                                        
116800                                                                          
116900 P13000-EXIT.                                                             
117000     EXIT.                                                                
117100     EJECT                                                                
117200*****************************************************************         
117300*                                                               *         
117400*    PARAGRAPH:  P13100-UPDATE-ONE-STOCK                         *        
117500*                                                               *         
117600*    FUNCTION :  APPLY THE NEW THRESHOLD VALUES TO ONE           *        
117700*    FUNCTION :  STOCK TABLE ENTRY IF IT MATCHES THE             *        
117800*    FUNCTION :  TRANSACTION'S SKU AND WAREHOUSE                 *        
117900*    FUNCTION :  (BLANK WAREHOUSE MATCHES ANY).                  *        
118000*                                                               *         
118100*    CALLED BY:  P13000-THRESHOLD-UPD                            *        
118200*                                                               *         
118300*****************************************************************         
118400 P13100-UPDATE-ONE-STOCK.                                                 
118500                                                                          
118600     IF STAB-SKU (STAB-IDX) = TRN-SKU AND                                 
118700         (TRN-WAREHOUSE-CODE = SPACES OR                                  
118800            STAB-WAREHOUSE-CODE (STAB-IDX) = TRN-WAREHOUSE-CODE)          
118900         MOVE 'Y' TO WS-FOUND-SW                                          
119000         MOVE TRN-MIN-THRESHOLD TO STAB-MIN-THRESHOLD (STAB-IDX)          
119100         MOVE TRN-MAX-THRESHOLD TO STAB-MAX-THRESHOLD (STAB-IDX)          
119200         MOVE TRN-REORDER-POINT                                           
119300             TO STAB-REORDER-POINT (STAB-IDX)                             
119400         MOVE TRN-REORDER-QTY TO STAB-REORDER-QTY (STAB-IDX)              
119500         MOVE TRN-AUTO-REORDER TO STAB-AUTO-REORDER (STAB-IDX)            
119600         PERFORM P05000-DERIVE-STATUS THRU P05000-EXIT.                   
119700                                                                          
119800 P13100-EXIT.                                                             
119900     EXIT.                                                                
120000     EJECT                                                                
120100*****************************************************************         
120200*                                                               *         
120300*    PARAGRAPH:  P14000-BULK-UPDATE                              *        
120400*                                                               *         
120500*    FUNCTION :  BUSINESS RULE 4 -- BULK STOCK UPDATE.           *        
120600*    FUNCTION :  ADD/REMOVE/SET THE QUANTITY FOR A               *        
120700*    FUNCTION :  SKU/WAREHOUSE.  WAREHOUSE DEFAULTS TO           *        
120800*    FUNCTION :  'DEFAULT   ' WHEN BLANK.  IF NO STOCK           *        
120900*    FUNCTION :  RECORD EXISTS YET, ONE IS CREATED               *        
121000*    FUNCTION :  (QTY 0, RESERVED 0, MIN 10, MAX 1000)           *        
121100*    FUNCTION :  BY P44000 BEFORE THE OPERATION IS               *        
121200*    FUNCTION :  APPLIED.                                        *        
121300*                                                               *         
121400*    CALLED BY:  P10000-PROCESS-TRANS                            *        
121500*                                                               *         
121600*****************************************************************         
121700 P14000-BULK-UPDATE.                                                      
121800                                                                          
121900     MOVE TRN-SKU TO WS-WK-SKU.                                           
122000     IF TRN-WAREHOUSE-CODE = SPACES                                       
122100         MOVE 'DEFAULT   ' TO WS-WK-WAREHOUSE-CODE                        
122200     ELSE                                                                 
122300         MOVE TRN-WAREHOUSE-CODE TO WS-WK-WAREHOUSE-CODE.                 
122400                                                                          
122500     PERFORM P41000-FIND-STOCK-BY-KEY THRU P41000-EXIT.                   
122600                                                                          
122700*    A STOCK TABLE THAT IS ALREADY AT ITS 2000-ENTRY CAPACITY    *        
122800*    CANNOT TAKE A NEW SKU/WAREHOUSE ENTRY -- THIS ITEM FAILS    *        
122900*    AND THE BATCH RESULT FOR THE RUN GOES TO PARTIAL.  BEFORE   *        
123000*    THIS FIX (WO-7741) THE PARAGRAPH HAD NO FAILURE PATH AT     *        
123100*    ALL -- EVERY BULK ITEM CAME BACK COMPLETED.                 *        
123200     IF WS-FOUND-SW = 'N' AND STAB-ENTRY-COUNT NOT < 2000                 
123300         MOVE 'PARTIAL     ' TO WS-RD-STATUS                              
123400         STRING 'Stock table full, item rejected'                         
123500             DELIMITED BY SIZE                                            
123600             ' (Success: 0, Failure: 1)' DELIMITED BY SIZE                
123700             INTO WS-RD-MESSAGE                                           
123800         ADD 1 TO WS-CTL-REJECTED                                         
123900         GO TO P14000-EXIT.                                               
124000                                                                          
124100     IF WS-FOUND-SW = 'N'                                                 
124200         PERFORM P44000-INSERT-STOCK-ENTRY THRU P44000-EXIT.              
124300                                                                          
124400     MOVE STAB-QUANTITY (STAB-IDX) TO WS-WK-PREV-QTY.                     
124500                                                                          
124600     EVALUATE TRUE                                                        
124700         WHEN TRN-OP-ADD                                                  
124800             ADD TRN-QUANTITY TO STAB-QUANTITY (STAB-IDX)                 
124900         WHEN TRN-OP-REM                                                  
125000             IF TRN-QUANTITY > STAB-QUANTITY (STAB-IDX)                   
125100                MOVE ZEROES TO STAB-QUANTITY (STAB-IDX)                   
125200             ELSE                                                         
125300                SUBTRACT TRN-QUANTITY                                     
125400                    FROM STAB-QUANTITY (STAB-IDX)                         
125500         WHEN OTHER                                                       
125600             MOVE TRN-QUANTITY TO STAB-QUANTITY (STAB-IDX)                
125700     END-EVALUATE.                                                        
125800                                                                          
125900     PERFORM P05000-DERIVE-STATUS THRU P05000-EXIT.                       
126000                                                                          
126100     MOVE STAB-QUANTITY (STAB-IDX) TO WS-WK-EDIT-1.                       
126200     MOVE WS-WK-PREV-QTY           TO WS-WK-EDIT-2.                       
126300     MOVE 'COMPLETED   ' TO WS-RD-STATUS.                                 
126400     STRING 'Quantity changed from ' DELIMITED BY SIZE                    
126500         WS-WK-EDIT-2 DELIMITED BY SIZE                                   
126600         ' to ' DELIMITED BY SIZE                                         
126700         WS-WK-EDIT-1 DELIMITED BY SIZE                                   
126800         ' (Success: 1, Failure: 0)' DELIMITED BY SIZE                    
126900         INTO WS-RD-MESSAGE.                                              
127000     ADD 1 TO WS-CTL-ACCEPTED.                                            
127100                                                                          
127200 P14000-EXIT.                                                             
127300     EXIT.                                                                
127400     EJECT                                                                
127500*****************************************************************         
127600*                                                               *         
127700*    PARAGRAPH:  P15000-WHS-STATUS                               *        
127800*                                                               *         
127900*    FUNCTION :  BUSINESS RULE 5 -- WAREHOUSE STATUS.            *        
128000*    FUNCTION :  AVAILABLE CAPACITY, UTILIZATION PCT,            *        
128100*    FUNCTION :  DISTINCT-SKU COUNT AND LOW/OUT-OF-STOCK         *        
128200*    FUNCTION :  COUNTS FOR ONE WAREHOUSE.                       *        
128300*                                                               *         
128400*    CALLED BY:  P10000-PROCESS-TRANS                            *        
128500*                                                               *         
128600*****************************************************************         
128700 P15000-WHS-STATUS.                                                       
128800                                                                          
128900     MOVE TRN-WAREHOUSE-CODE TO WS-WK-WAREHOUSE-CODE.                     
129000     PERFORM P42000-FIND-WAREHOUSE THRU P42000-EXIT.                      
129100                                                                          
129200     IF WS-FOUND-SW = 'N'                                                 
129300         MOVE 'NOT-FOUND   ' TO WS-RD-STATUS                              
129400         MOVE 'Warehouse not found' TO WS-RD-MESSAGE                      
129500         ADD 1 TO WS-CTL-REJECTED                                         
129600     ELSE                                                                 
129700         IF WS-WHS-TOTAL-CAPACITY (WS-WHS-IDX) > 0                        
129800            COMPUTE WS-WK-AVAIL-CAPACITY =                                
129900                WS-WHS-TOTAL-CAPACITY (WS-WHS-IDX) -                      
130000                WS-WHS-USED-CAPACITY (WS-WHS-IDX)                         
130100            COMPUTE WS-WK-UTIL-PCT ROUNDED =                              
130200                WS-WHS-USED-CAPACITY (WS-WHS-IDX) * 100 /                 
130300                WS-WHS-TOTAL-CAPACITY (WS-WHS-IDX)                        
130400         ELSE                                                             
130500            MOVE ZEROES TO WS-WK-AVAIL-CAPACITY WS-WK-UTIL-PCT            
130600         END-IF                                                           
130700         PERFORM P48000-COUNT-WHS-STOCK THRU P48000-EXIT                  
130800         MOVE 'ACTIVE      ' TO WS-RD-STATUS                              
130900         MOVE WS-WK-SKU-COUNT      TO WS-WK-EDIT-1                        
131000         MOVE WS-WK-AVAIL-CAPACITY TO WS-WK-EDIT-2                        
131100         MOVE WS-WK-UTIL-PCT       TO WS-WK-EDIT-4                        
131200         MOVE WS-WK-LOW-COUNT      TO WS-WK-EDIT-5                        
131300         MOVE WS-WK-OUT-COUNT      TO WS-WK-EDIT-3                        
131400         STRING 'SKUs: ' DELIMITED BY SIZE                                
131500            WS-WK-EDIT-1 DELIMITED BY SIZE                                
131600            ', Cap: ' DELIMITED BY SIZE                                   
131700            WS-WK-EDIT-2 DELIMITED BY SIZE                                
131800            ', Util: ' DELIMITED BY SIZE                                  
131900            WS-WK-EDIT-4 DELIMITED BY SIZE                                
132000            '%' DELIMITED BY SIZE                                         
132100            ', Low: ' DELIMITED BY SIZE                                   
132200            WS-WK-EDIT-5 DELIMITED BY SIZE                                
132300            ', OOS: ' DELIMITED BY SIZE                                   
132400            WS-WK-EDIT-3 DELIMITED BY SIZE                                
132500            INTO WS-RD-MESSAGE                                            
132600         ADD 1 TO WS-CTL-ACCEPTED.                                        
132700                                                                          
132800 P15000-EXIT.                                                             
132900     EXIT.                                                                
133000     EJECT                                                                
133100*****************************************************************         
133200*                                                               *         
133300*    PARAGRAPH:  P48000-COUNT-WHS-STOCK                          *        
133400*                                                               *         
133500*    FUNCTION :  COUNT DISTINCT SKUS, LOW-STOCK AND              *        
133600*    FUNCTION :  OUT-OF-STOCK ENTRIES IN THE STOCK               *        
133700*    FUNCTION :  TABLE FOR WS-WHS-CODE (WS-WHS-IDX).             *        
133800*                                                               *         
133900*    CALLED BY:  P15000-WHS-STATUS                               *        
134000*                                                               *         
134100*****************************************************************         
134200 P48000-COUNT-WHS-STOCK.                                                  
134300                                                                          
134400     MOVE ZEROES TO WS-WK-SKU-COUNT WS-WK-LOW-COUNT                       
134500         WS-WK-OUT-COUNT.                                                 
134600     PERFORM P48100-TEST-ONE-ENTRY                                        
134700         VARYING STAB-IDX FROM 1 BY 1                                     
134800         UNTIL STAB-IDX > STAB-ENTRY-COUNT.                               
134900                                                                          
135000 P48000-EXIT.                                                             
135100     EXIT.                                                                
135200     EJECT                                                                
135300*****************************************************************         
135400*                                                               *         
135500*    PARAGRAPH:  P48100-TEST-ONE-ENTRY                           *        
135600*                                                               *         
135700*    FUNCTION :  TEST ONE STOCK TABLE ENTRY AGAINST              *        
135800*    FUNCTION :  THE WAREHOUSE CODE BEING COUNTED.               *        
135900*                                                               *         
136000*    CALLED BY:  P48000-COUNT-WHS-STOCK                          *        
136100*                                                               *         
136200*****************************************************************         
136300 P48100-TEST-ONE-ENTRY.                                                   
136400                                                                          
136500     IF STAB-WAREHOUSE-CODE (STAB-IDX) = WS-WHS-CODE (WS-WHS-IDX)         
136600         ADD 1 TO WS-WK-SKU-COUNT                                         
136700         IF STAB-STATUS (STAB-IDX) = 'LOW-STOCK   '                       
136800            ADD 1 TO WS-WK-LOW-COUNT                                      
136900         END-IF                                                           
137000         IF STAB-STATUS (STAB-IDX) = 'OUT-OF-STOCK'                       
137100            ADD 1 TO WS-WK-OUT-COUNT                                      
137200         END-IF                                                           
137300         END-IF.                                                          
137400                                                                          
137500 P48100-EXIT.                                                             
137600     EXIT.                                                                
137700     EJECT                                                                
137800*****************************************************************         
137900*                                                               *         
138000*    PARAGRAPH:  P16000-PRODUCT-DETAILS                          *        
138100*                                                               *         
138200*    FUNCTION :  BUSINESS RULE 6 -- PRODUCT DETAILS.             *        
138300*    FUNCTION :  PRODUCT FIELDS PLUS TOTAL STOCK/                *        
138400*    FUNCTION :  RESERVED/AVAILABLE ACROSS WAREHOUSES            *        
138500*    FUNCTION :  AND THE STATUS/BIN OF THE FIRST                 *        
138600*    FUNCTION :  (LOWEST KEY) STOCK RECORD.                      *        
138700*                                                               *         
138800*    CALLED BY:  P10000-PROCESS-TRANS                            *        
138900*                                                               *         
139000*****************************************************************         
139100 P16000-PRODUCT-DETAILS.                                                  
139200                                                                          
139300     MOVE 'N' TO WS-PDET-CONT-SW.                                         
139400     MOVE SPACES TO WS-PDET-CONT-MSG.                                     
139500     MOVE TRN-SKU TO WS-WK-SKU.                                           
139600     PERFORM P40000-FIND-PRODUCT THRU P40000-EXIT.                        
139700                                                                          
139800     IF WS-FOUND-SW = 'N'                                                 
139900         MOVE 'NOT-FOUND   ' TO WS-RD-STATUS                              
140000         MOVE 'Product not found' TO WS-RD-MESSAGE                        
140100         ADD 1 TO WS-CTL-REJECTED                                         
140200     ELSE                                                                 
140300         MOVE TRN-SKU TO STKS02-SKU                                       
140400         CALL 'STKS02' USING STKS02-SKU STKS02-TOTAL-QUANTITY             
140500            STKS02-TOTAL-RESERVED STKS02-PRIMARY-WAREHOUSE                
140600            STKS02-FOUND-FLAG STOCK-TABLE-CONTROL                         
140700         PERFORM P43000-FIND-FIRST-STOCK-FOR-SKU THRU P43000-EXIT         
140800         MOVE 'FOUND       ' TO WS-RD-STATUS                              
140900         MOVE STKS02-TOTAL-QUANTITY TO WS-WK-EDIT-1                       
141000         MOVE STKS02-TOTAL-RESERVED TO WS-WK-EDIT-2                       
141100         COMPUTE WS-WK-EDIT-3 =                                           
141200             STKS02-TOTAL-QUANTITY - STKS02-TOTAL-RESERVED.               
141300                                                                          
141400*    PRIMARY LINE CARRIES THE PRODUCT NAME (TRUNCATED TO 20      *        
141500*    BYTES TO STAY INSIDE THE 132-COLUMN PRINT LINE) PLUS THE    *        
141600*    STOCK/RESERVED/AVAILABLE FIGURES.  WHEN A STOCK RECORD IS   *        
141700*    ON FILE FOR THE SKU, ITS STATUS/BIN AND WAREHOUSE           *        
141800*    NAME/LOCATION/REGION DO NOT FIT ON THE SAME LINE -- THEY    *        
141900*    ARE CARRIED ON A CONTINUATION LINE PRINTED RIGHT AFTER IT   *        
142000*    (SEE P10000-PROCESS-TRANS).  REQUEST WO-7733.               *        
142100         STRING WS-PRD-NAME (WS-PRD-IDX) (1:20) DELIMITED BY SIZE         
142200             ' Q:' DELIMITED BY SIZE                                      
142300             WS-WK-EDIT-1 DELIMITED BY SIZE                               
142400             ' R:' DELIMITED BY SIZE                                      
142500             WS-WK-EDIT-2 DELIMITED BY SIZE                               
142600             ' A:' DELIMITED BY SIZE                                      
142700             WS-WK-EDIT-3 DELIMITED BY SIZE                               
142800             INTO WS-RD-MESSAGE                                           
142900                                                                          
143000         IF WS-FOUND-SW = 'Y'                                             
143100             MOVE STAB-WAREHOUSE-CODE (STAB-IDX)                          
143200                 TO WS-RD-WAREHOUSE                                       
143300             MOVE STAB-WAREHOUSE-CODE (STAB-IDX)                          
143400                 TO WS-WK-WAREHOUSE-CODE                                  
143500             PERFORM P42000-FIND-WAREHOUSE THRU P42000-EXIT               
143600             MOVE 'Y' TO WS-PDET-CONT-SW                                  
143700             STRING 'St:' DELIMITED BY SIZE                               
143800                 STAB-STATUS (STAB-IDX) DELIMITED BY SIZE                 
143900                 ' Bin:' DELIMITED BY SIZE                                
144000                 STAB-AISLE (STAB-IDX) DELIMITED BY SIZE                  
144100                 '/' DELIMITED BY SIZE                                    
144200                 STAB-SHELF (STAB-IDX) DELIMITED BY SIZE                  
144300                 '/' DELIMITED BY SIZE                                    
144400                 STAB-BIN (STAB-IDX) DELIMITED BY SIZE                    
144500                 ' W:' DELIMITED BY SIZE                                  
144600                 WS-WHS-NAME (WS-WHS-IDX) (1:10)                          
144700                    DELIMITED BY SIZE                                     
144800                 '/' DELIMITED BY SIZE                                    
144900                 WS-WHS-LOCATION (WS-WHS-IDX) (1:10)                      
145000                    DELIMITED BY SIZE                                     
145100                 '/' DELIMITED BY SIZE                                    
145200                 WS-WHS-REGION (WS-WHS-IDX) (1:8)                         
145300                    DELIMITED BY SIZE                                     
145400                 INTO WS-PDET-CONT-MSG                                    
145500         END-IF                                                           
145600         ADD 1 TO WS-CTL-ACCEPTED.                                        
145700                                                                          
145800 P16000-EXIT.                                                             
145900     EXIT.                                                                
146000     EJECT                                                                
146100*****************************************************************         
146200*                                                               *         
146300*    PARAGRAPH:  P17000-DAMAGED-RETURN                           *        
146400*                                                               *         
146500*    FUNCTION :  BUSINESS RULE 7 -- DAMAGED-GOODS RETURN.        *        
146600*    FUNCTION :  ALWAYS APPEND A DAMAGED-RETURN RECORD.          *        
146700*    FUNCTION :  IF A MATCHING STOCK RECORD EXISTS,              *        
146800*    FUNCTION :  REDUCE ITS QUANTITY BY THE RETURNED             *        
146900*    FUNCTION :  QTY, FLOORED AT ZERO.  A DAMAGE-TYPE            *        
147000*    FUNCTION :  CODE NOT ON THE STKCATGY LIST IS                *        
147100*    FUNCTION :  RECORDED AS OTHER.                              *        
147200*                                                               *         
147300*    CALLED BY:  P10000-PROCESS-TRANS                            *        
147400*                                                               *         
147500*****************************************************************         
147600 P17000-DAMAGED-RETURN.                                                   
147700                                                                          
147800     MOVE 'N' TO WS-DAMAGE-FOUND-SW.                                      
147900     MOVE TRN-DAMAGE-TYPE TO WS-WK-DAMAGE-TYPE.                           
148000     PERFORM P49000-VALIDATE-DAMAGE-TYPE THRU P49000-EXIT.                
148100                                                                          
148200     IF NOT WS-DAMAGE-TYPE-VALID                                          
148300         MOVE 'OTHER       ' TO WS-WK-DAMAGE-TYPE.                        
148400                                                                          
148500     ADD 1 TO WS-RET-SEQ.                                                 
148600     STRING 'RET-' DELIMITED BY SIZE                                      
148700         WS-RET-SEQ DELIMITED BY SIZE                                     
148800         INTO RET-ID.                                                     
148900     MOVE TRN-SKU              TO RET-SKU.                                
149000     MOVE TRN-QUANTITY         TO RET-QUANTITY.                           
149100     MOVE WS-WK-DAMAGE-TYPE    TO RET-DAMAGE-TYPE.                        
149200     MOVE TRN-REASON           TO RET-DESCRIPTION.                        
149300     MOVE TRN-WAREHOUSE-CODE   TO RET-WAREHOUSE-CODE.                     
149400     MOVE TRN-REPORTED-BY      TO RET-REPORTED-BY.                        
149500     MOVE 'PENDING     '       TO RET-STATUS.                             
149600     MOVE WS-RUN-DATE          TO RET-REPORTED-DATE.                      
149700     WRITE DAMAGED-RETURN-RECORD.                                         
149800     ADD TRN-QUANTITY TO WS-CTL-DAMAGED-QTY.                              
149900                                                                          
150000     IF TRN-WAREHOUSE-CODE NOT = SPACES                                   
150100         MOVE TRN-SKU TO WS-WK-SKU                                        
150200         MOVE TRN-WAREHOUSE-CODE TO WS-WK-WAREHOUSE-CODE                  
150300         PERFORM P41000-FIND-STOCK-BY-KEY THRU P41000-EXIT                
150400         IF WS-FOUND-SW = 'Y'                                             
150500            IF TRN-QUANTITY > STAB-QUANTITY (STAB-IDX)                    
150600                MOVE ZEROES TO STAB-QUANTITY (STAB-IDX)                   
150700            ELSE                                                          
150800                SUBTRACT TRN-QUANTITY                                     
150900                    FROM STAB-QUANTITY (STAB-IDX)                         
151000            END-IF                                                        
151100            PERFORM P05000-DERIVE-STATUS THRU P05000-EXIT                 
151200         END-IF.                                                          
151300                                                                          
151400     MOVE 'RECORDED    ' TO WS-RD-STATUS.                                 
151500     MOVE RET-ID TO WS-RD-MESSAGE.                                        
151600     ADD 1 TO WS-CTL-ACCEPTED.                                            
151700                                                                          
151800 P17000-EXIT.                                                             
151900     EXIT.                                                                
152000     EJECT                                                                
152100*****************************************************************         
152200*                                                               *         
152300*    PARAGRAPH:  P49000-VALIDATE-DAMAGE-TYPE                     *        
152400*                                                               *         
152500*    FUNCTION :  SEARCH THE STKCATGY DAMAGE-TYPE                 *        
152600*    FUNCTION :  TABLE FOR WS-WK-DAMAGE-TYPE.  SET               *        
152700*    FUNCTION :  WS-DAMAGE-TYPE-VALID WHEN FOUND.                *        
152800*                                                               *         
152900*    CALLED BY:  P17000-DAMAGED-RETURN                           *        
153000*                                                               *         
153100*****************************************************************         
153200 P49000-VALIDATE-DAMAGE-TYPE.                                             
153300                                                                          
153400     MOVE 'N' TO WS-DAMAGE-FOUND-SW.                                      
153500     SET WS-SUB1 TO 1.                                                    
153600     PERFORM P49100-TEST-ONE-CODE                                         
153700         VARYING WS-SUB1 FROM 1 BY 1                                      
153800         UNTIL WS-SUB1 > STK-DAMAGE-TYPE-MAX.                             
153900                                                                          
154000 P49000-EXIT.                                                             
154100     EXIT.                                                                
154200     EJECT                                                                
154300*****************************************************************         
154400*                                                               *         
154500*    PARAGRAPH:  P49100-TEST-ONE-CODE                            *        
154600*                                                               *         
154700*    FUNCTION :  TEST ONE ENTRY OF THE STKCATGY TABLE            *        
154800*    FUNCTION :  AGAINST WS-WK-DAMAGE-TYPE.                      *        
154900*                                                               *         
155000*    CALLED BY:  P49000-VALIDATE-DAMAGE-TYPE                     *        
155100*                                                               *         
155200*****************************************************************         
155300 P49100-TEST-ONE-CODE.                                                    
155400                                                                          
155500     IF SDTA-DAMAGE-TYPE (WS-SUB1) = WS-WK-DAMAGE-TYPE                    
155600         MOVE 'Y' TO WS-DAMAGE-FOUND-SW.                                  
155700                                                                          
155800 P49100-EXIT.                                                             
155900     EXIT.                                                                
156000     EJECT                                                                
156100*****************************************************************         
156200*                                                               *         
156300*    PARAGRAPH:  P18000-PRICE-ADJUST                             *        
156400*                                                               *         
156500*    FUNCTION :  BUSINESS RULE 8 -- PRICE ADJUSTMENT.            *        
156600*    FUNCTION :  REPLACE THE PRODUCT'S UNIT PRICE WITH           *        
156700*    FUNCTION :  TRN-NEW-PRICE.  NO ROUNDING.                    *        
156800*                                                               *         
156900*    CALLED BY:  P10000-PROCESS-TRANS                            *        
157000*                                                               *         
157100*****************************************************************         
157200 P18000-PRICE-ADJUST.                                                     
157300                                                                          
157400     MOVE TRN-SKU TO WS-WK-SKU.                                           
157500     PERFORM P40000-FIND-PRODUCT THRU P40000-EXIT.                        
157600                                                                          
157700     IF WS-FOUND-SW = 'N'                                                 
157800         MOVE 'REJECTED    ' TO WS-RD-STATUS                              
157900         MOVE 'Product not found' TO WS-RD-MESSAGE                        
158000         ADD 1 TO WS-CTL-REJECTED                                         
158100     ELSE                                                                 
158200         MOVE WS-PRD-UNIT-PRICE (WS-PRD-IDX)                              
158300             TO WS-WK-PRICE-EDIT-OLD                                      
158400         MOVE TRN-NEW-PRICE TO WS-PRD-UNIT-PRICE (WS-PRD-IDX)             
158500         MOVE TRN-NEW-PRICE TO WS-WK-PRICE-EDIT-NEW                       
158600         MOVE 'UPDATED     ' TO WS-RD-STATUS                              
158700         STRING 'Price adjusted from ' DELIMITED BY SIZE                  
158800             WS-WK-PRICE-EDIT-OLD DELIMITED BY SIZE                       
158900             ' to ' DELIMITED BY SIZE                                     
159000             WS-WK-PRICE-EDIT-NEW DELIMITED BY SIZE                       
159100             INTO WS-RD-MESSAGE                                           
159200         ADD 1 TO WS-CTL-ACCEPTED.                                        
159300                                                                          
159400 P18000-EXIT.                                                             
159500     EXIT.                                                                
159600     EJECT                                                                
159700*****************************************************************         
159800*                                                               *         
159900*    PARAGRAPH:  P19000-DISCONTINUE                              *        
160000*                                                               *         
160100*    FUNCTION :  BUSINESS RULE 9 -- PRODUCT DISCONTINUATION.     *        
160200*    FUNCTION :  SET THE PRODUCT INACTIVE, RECORD THE            *        
160300*    FUNCTION :  RUN DATE AND REASON, AND REPORT THE             *        
160400*    FUNCTION :  REMAINING STOCK ACROSS WAREHOUSES.              *        
160500*                                                               *         
160600*    CALLED BY:  P10000-PROCESS-TRANS                            *        
160700*                                                               *         
160800*****************************************************************         
160900 P19000-DISCONTINUE.                                                      
161000                                                                          
161100     MOVE TRN-SKU TO WS-WK-SKU.                                           
161200     PERFORM P40000-FIND-PRODUCT THRU P40000-EXIT.                        
161300                                                                          
161400     IF WS-FOUND-SW = 'N'                                                 
161500         MOVE 'REJECTED    ' TO WS-RD-STATUS                              
161600         MOVE 'Product not found' TO WS-RD-MESSAGE                        
161700         ADD 1 TO WS-CTL-REJECTED                                         
161800     ELSE                                                                 
161900         MOVE TRN-SKU TO STKS02-SKU                                       
162000         CALL 'STKS02' USING STKS02-SKU STKS02-TOTAL-QUANTITY             
162100            STKS02-TOTAL-RESERVED STKS02-PRIMARY-WAREHOUSE                
162200            STKS02-FOUND-FLAG STOCK-TABLE-CONTROL                         
162300         MOVE 'N' TO WS-PRD-ACTIVE-FLAG (WS-PRD-IDX)                      
162400         MOVE WS-RUN-DATE TO WS-PRD-DISC-DATE (WS-PRD-IDX)                
162500         MOVE TRN-REASON TO WS-PRD-DISC-REASON (WS-PRD-IDX)               
162600         MOVE 'DISCONTINUED' TO WS-RD-STATUS                              
162700         MOVE STKS02-TOTAL-QUANTITY TO WS-WK-EDIT-1                       
162800         STRING 'Remaining stock: ' DELIMITED BY SIZE                     
162900            WS-WK-EDIT-1 DELIMITED BY SIZE                                
163000            INTO WS-RD-MESSAGE                                            
163100         ADD 1 TO WS-CTL-ACCEPTED.                                        
163200                                                                          
163300 P19000-EXIT.                                                             
163400     EXIT.                                                                
163500     EJECT                                                                
163600*****************************************************************         
163700*                                                               *         
163800*    PARAGRAPH:  P20000-STOCK-LISTING                            *        
163900*                                                               *         
164000*    FUNCTION :  BUSINESS RULE 10 -- STOCK SEARCH/               *        
164100*    FUNCTION :  LISTING.  THE BATCH ENGINE HAS NO               *        
164200*    FUNCTION :  INTERACTIVE FILTER, SO IT PRINTS THE            *        
164300*    FUNCTION :  FULL SKU-ORDERED STOCK LISTING ONCE             *        
164400*    FUNCTION :  AT END OF RUN -- THE DEGENERATE CASE            *        
164500*    FUNCTION :  OF A FILTERED LISTING WITH NO FILTER            *        
164600*    FUNCTION :  SUPPLIED.                                       *        
164700*                                                               *         
164800*    CALLED BY:  P00000-MAINLINE                                 *        
164900*                                                               *         
165000*****************************************************************         
165100 P20000-STOCK-LISTING.                                                    
165200                                                                          
165300     MOVE ZEROES TO WS-WK-SKU-COUNT.                                      
165400     PERFORM P91100-ADVANCE-PAGE THRU P91100-EXIT.                        
165500     WRITE PROCESSING-REPORT-REC FROM WS-RPT-LISTING-HEADING.             
165600     ADD 1 TO WS-LINE-CNT.                                                
165700                                                                          
165800     PERFORM P20100-LIST-ONE-ENTRY                                        
165900         VARYING STAB-IDX FROM 1 BY 1                                     
166000         UNTIL STAB-IDX > STAB-ENTRY-COUNT.                               
166100                                                                          
166200     MOVE WS-WK-SKU-COUNT TO WS-RLC-COUNT.                                
166300     WRITE PROCESSING-REPORT-REC FROM WS-RPT-LISTING-COUNT.               
166400     ADD 1 TO WS-LINE-CNT.                                                
166500                                                                          
166600 P20000-EXIT.                                                             
166700     EXIT.                                                                
166800     EJECT                                                                
166900*****************************************************************         
167000*                                                               *         
167100*    PARAGRAPH:  P20100-LIST-ONE-ENTRY                           *        
167200*                                                               *         
167300*    FUNCTION :  PRINT ONE STOCK LISTING DETAIL LINE             *        
167400*    FUNCTION :  FOR THE CURRENT STAB-IDX ENTRY.                 *        
167500*    FUNCTION :  PRODUCT NAME IS LOOKED UP BY SKU,               *        
167600*    FUNCTION :  OR 'Unknown' WHEN THE SKU HAS NO                *        
167700*    FUNCTION :  MATCHING PRODUCT RECORD.                        *        
167800*                                                               *         
167900*    CALLED BY:  P20000-STOCK-LISTING                            *        
168000*                                                               *         
168100*****************************************************************         
168200 P20100-LIST-ONE-ENTRY.                                                   
168300                                                                          
168400     IF WS-LINE-CNT > 54                                                  
168500         PERFORM P91100-ADVANCE-PAGE THRU P91100-EXIT                     
168600         WRITE PROCESSING-REPORT-REC FROM WS-RPT-LISTING-HEADING          
168700         ADD 1 TO WS-LINE-CNT.                                            
168800                                                                          
168900     ADD 1 TO WS-WK-SKU-COUNT.                                            
169000     MOVE STAB-SKU (STAB-IDX)         TO WS-RLD-SKU WS-WK-SKU.            
169100     PERFORM P40000-FIND-PRODUCT THRU P40000-EXIT.                        
169200     IF WS-FOUND-SW = 'Y'                                                 
169300         MOVE WS-PRD-NAME (WS-PRD-IDX) TO WS-RLD-NAME                     
169400     ELSE                                                                 
169500         MOVE 'Unknown' TO WS-RLD-NAME.                                   
169600     MOVE STAB-QUANTITY (STAB-IDX)    TO WS-RLD-QUANTITY.                 
169700     MOVE STAB-RESERVED-QTY (STAB-IDX) TO WS-RLD-RESERVED.                
169800     COMPUTE WS-RLD-AVAILABLE =                                           
169900         STAB-QUANTITY (STAB-IDX) -                                       
170000         STAB-RESERVED-QTY (STAB-IDX).                                    
170100     MOVE STAB-WAREHOUSE-CODE (STAB-IDX) TO WS-RLD-WAREHOUSE.             
170200     MOVE STAB-STATUS (STAB-IDX)      TO WS-RLD-STATUS.                   
170300     WRITE PROCESSING-REPORT-REC FROM WS-RPT-LISTING-DETAIL.              
170400     ADD 1 TO WS-LINE-CNT.                                                
170500                                                                          
170600 P20100-EXIT.                                                             
170700     EXIT.                                                                
170800     EJECT                                                                
170900*****************************************************************         
171000*                                                               *         
171100*    PARAGRAPH:  P90000-WRITE-MASTERS                            *        
171200*                                                               *         
171300*    FUNCTION :  REWRITE THE PRODUCT AND STOCK MASTER            *        
171400*    FUNCTION :  FILES FROM THE IN-CORE TABLES, IN               *        
171500*    FUNCTION :  TABLE (KEY) SEQUENCE, TO CARRY ALL              *        
171600*    FUNCTION :  CHANGES MADE DURING THIS RUN FORWARD            *        
171700*    FUNCTION :  TO THE NEXT RUN.                                *        
171800*                                                               *         
171900*    CALLED BY:  P00000-MAINLINE                                 *        
172000*                                                               *         
172100*****************************************************************         
172200 P90000-WRITE-MASTERS.                                                    
172300                                                                          
172400     OPEN OUTPUT PRODUCT-MASTER-OUT STOCK-MASTER-OUT.                     
172500                                                                          
172600     PERFORM P90100-WRITE-ONE-PRODUCT                                     
172700         VARYING WS-PRD-IDX FROM 1 BY 1                                   
172800         UNTIL WS-PRD-IDX > WS-PRD-COUNT.                                 
172900     PERFORM P90200-WRITE-ONE-STOCK                                       
173000         VARYING STAB-IDX FROM 1 BY 1                                     
173100         UNTIL STAB-IDX > STAB-ENTRY-COUNT.                               
173200                                                                          
173300     CLOSE PRODUCT-MASTER-OUT STOCK-MASTER-OUT.                           
173400                                                                          
173500 P90000-EXIT.                                                             
173600     EXIT.                                                                
173700     EJECT                                                                
173800*****************************************************************         
173900*                                                               *         
174000*    PARAGRAPH:  P90100-WRITE-ONE-PRODUCT                        *        
174100*                                                               *         
174200*    FUNCTION :  MOVE ONE IN-CORE PRODUCT TABLE ENTRY            *        
174300*    FUNCTION :  BACK TO ITS RECORD LAYOUT AND WRITE             *        
174400*    FUNCTION :  IT TO THE NEW PRODUCT MASTER.                   *        
174500*                                                               *         
174600*    CALLED BY:  P90000-WRITE-MASTERS                            *        
174700*                                                               *         
174800*****************************************************************         
174900 P90100-WRITE-ONE-PRODUCT.                                                
175000                                                                          
175100     MOVE WS-PRD-SKU (WS-PRD-IDX)        TO PRD-SKU.                      
175200     MOVE WS-PRD-NAME (WS-PRD-IDX)       TO PRD-NAME.                     
175300     MOVE WS-PRD-CATEGORY (WS-PRD-IDX)   TO PRD-CATEGORY.                 
175400     MOVE WS-PRD-BRAND (WS-PRD-IDX)      TO PRD-BRAND.                    
175500     MOVE WS-PRD-UNIT-PRICE (WS-PRD-IDX) TO PRD-UNIT-PRICE.               
175600     MOVE WS-PRD-CURRENCY (WS-PRD-IDX)   TO PRD-CURRENCY.                 
175700     MOVE WS-PRD-UNIT-OF-MEASURE (WS-PRD-IDX)                             
175800         TO PRD-UNIT-OF-MEASURE.                                          
175900     MOVE WS-PRD-WEIGHT (WS-PRD-IDX)     TO PRD-WEIGHT.                   
176000     MOVE WS-PRD-ACTIVE-FLAG (WS-PRD-IDX) TO PRD-ACTIVE-FLAG.             
176100     MOVE WS-PRD-DISC-DATE (WS-PRD-IDX)  TO PRD-DISCONTINUED-DATE.        
176200     MOVE WS-PRD-DISC-REASON (WS-PRD-IDX)                                 
176300         TO PRD-DISCONTINUED-REASON.                                      
176400     WRITE PRODUCT-MASTER-OUT-REC FROM PRODUCT-MASTER-RECORD.             
176500                                                                          
176600 P90100-EXIT.                                                             
176700     EXIT.                                                                
176800     EJECT                                                                
176900*****************************************************************         
177000*                                                               *         
177100*    PARAGRAPH:  P90200-WRITE-ONE-STOCK                          *        
177200*                                                               *         
177300*    FUNCTION :  MOVE ONE IN-CORE STOCK TABLE ENTRY              *        
177400*    FUNCTION :  BACK TO ITS RECORD LAYOUT AND WRITE             *        
177500*    FUNCTION :  IT TO THE NEW STOCK MASTER.                     *        
177600*                                                               *         
177700*    CALLED BY:  P90000-WRITE-MASTERS                            *        
177800*                                                               *         
177900*****************************************************************         
178000 P90200-WRITE-ONE-STOCK.                                                  
178100                                                                          
178200     MOVE STAB-SKU (STAB-IDX)              TO STK-SKU.                    
178300     MOVE STAB-WAREHOUSE-CODE (STAB-IDX)   TO STK-WAREHOUSE-CODE.         
178400     MOVE STAB-QUANTITY (STAB-IDX)         TO STK-QUANTITY.               
178500     MOVE STAB-RESERVED-QTY (STAB-IDX)     TO STK-RESERVED-QTY.           
178600     MOVE STAB-MIN-THRESHOLD (STAB-IDX)    TO STK-MIN-THRESHOLD.          
178700     MOVE STAB-MAX-THRESHOLD (STAB-IDX)    TO STK-MAX-THRESHOLD.          
178800     MOVE STAB-REORDER-POINT (STAB-IDX)    TO STK-REORDER-POINT.          
178900     MOVE STAB-REORDER-QTY (STAB-IDX)      TO STK-REORDER-QTY.            
179000     MOVE STAB-AUTO-REORDER (STAB-IDX)     TO STK-AUTO-REORDER.           
179100     MOVE STAB-AISLE (STAB-IDX)            TO STK-AISLE.                  
179200     MOVE STAB-SHELF (STAB-IDX)            TO STK-SHELF.                  
179300     MOVE STAB-BIN (STAB-IDX)              TO STK-BIN.                    
179400     MOVE STAB-STATUS (STAB-IDX)           TO STK-STATUS.                 
179500     WRITE STOCK-MASTER-OUT-REC FROM STOCK-MASTER-RECORD.                 
179600                                                                          
179700 P90200-EXIT.                                                             
179800     EXIT.                                                                
179900     EJECT                                                                
180000*****************************************************************         
180100*                                                               *         
180200*    PARAGRAPH:  P91000-WRITE-DETAIL-LINE                        *        
180300*                                                               *         
180400*    FUNCTION :  PRINT ONE TRANSACTION DETAIL LINE.              *        
180500*    FUNCTION :  ADVANCE THE PAGE WHEN THE LINE                  *        
180600*    FUNCTION :  COUNT PASSES THE PAGE-SIZE LIMIT.               *        
180700*                                                               *         
180800*    CALLED BY:  P10000-PROCESS-TRANS                            *        
180900*                                                               *         
181000*****************************************************************         
181100 P91000-WRITE-DETAIL-LINE.                                                
181200                                                                          
181300     IF WS-LINE-CNT > 54                                                  
181400         PERFORM P91100-ADVANCE-PAGE THRU P91100-EXIT                     
181500         WRITE PROCESSING-REPORT-REC FROM WS-RPT-HEADING                  
181600         ADD 1 TO WS-LINE-CNT.                                            
181700                                                                          
181800     WRITE PROCESSING-REPORT-REC FROM WS-RPT-DETAIL.                      
181900     ADD 1 TO WS-LINE-CNT.                                                
182000                                                                          
182100 P91000-EXIT.                                                             
182200     EXIT.                                                                
182300     EJECT                                                                
182400*****************************************************************         
182500*                                                               *         
182600*    PARAGRAPH:  P91100-ADVANCE-PAGE                             *        
182700*                                                               *         
182800*    FUNCTION :  BUMP THE PAGE COUNTER, REPRINT THE              *        
182900*    FUNCTION :  TITLE LINE AND RESET THE LINE COUNT.            *        
183000*                                                               *         
183100*    CALLED BY:  P91000-WRITE-DETAIL-LINE, P20000, P20100        *        
183200*                                                               *         
183300*****************************************************************         
183400 P91100-ADVANCE-PAGE.                                                     
183500                                                                          
183600     ADD 1 TO WS-PAGE-CNT.                                                
183700     MOVE WS-PAGE-CNT TO WS-RT-PAGE.                                      
183800     WRITE PROCESSING-REPORT-REC FROM WS-RPT-TITLE.                       
183900     MOVE ZEROES TO WS-LINE-CNT.                                          
184000                                                                          
184100 P91100-EXIT.                                                             
184200     EXIT.                                                                
184300     EJECT                                                                
184400*****************************************************************         
184500*                                                               *         
184600*    PARAGRAPH:  P99000-CONTROL-TOTALS                           *        
184700*                                                               *         
184800*    FUNCTION :  PRINT THE END-OF-RUN CONTROL-TOTAL              *        
184900*    FUNCTION :  BLOCK -- READ/ACCEPTED/REJECTED, THE            *        
185000*    FUNCTION :  PER-TYPE TRANSACTION COUNTS, TOTAL              *        
185100*    FUNCTION :  QUANTITY RESERVED AND TOTAL QUANTITY            *        
185200*    FUNCTION :  DAMAGED.                                        *        
185300*                                                               *         
185400*    CALLED BY:  P00000-MAINLINE                                 *        
185500*                                                               *         
185600*****************************************************************         
185700 P99000-CONTROL-TOTALS.                                                   
185800                                                                          
185900     PERFORM P91100-ADVANCE-PAGE THRU P91100-EXIT.                        
186000                                                                          
186100     MOVE 'TRANSACTIONS READ'         TO WS-RTL-LABEL.                    
186200     MOVE WS-CTL-READ                TO WS-RTL-VALUE.                     
186300     WRITE PROCESSING-REPORT-REC FROM WS-RPT-TOTAL-LINE.                  
186400     MOVE 'TRANSACTIONS ACCEPTED'     TO WS-RTL-LABEL.                    
186500     MOVE WS-CTL-ACCEPTED            TO WS-RTL-VALUE.                     
186600     WRITE PROCESSING-REPORT-REC FROM WS-RPT-TOTAL-LINE.                  
186700     MOVE 'TRANSACTIONS REJECTED'     TO WS-RTL-LABEL.                    
186800     MOVE WS-CTL-REJECTED            TO WS-RTL-VALUE.                     
186900     WRITE PROCESSING-REPORT-REC FROM WS-RPT-TOTAL-LINE.                  
187000     MOVE 'AVAILABILITY CHECKS (AVAIL)' TO WS-RTL-LABEL.                  
187100     MOVE WS-CTL-AVAIL               TO WS-RTL-VALUE.                     
187200     WRITE PROCESSING-REPORT-REC FROM WS-RPT-TOTAL-LINE.                  
187300     MOVE 'RESERVATIONS (RESV)'        TO WS-RTL-LABEL.                   
187400     MOVE WS-CTL-RESV                TO WS-RTL-VALUE.                     
187500     WRITE PROCESSING-REPORT-REC FROM WS-RPT-TOTAL-LINE.                  
187600     MOVE 'THRESHOLD UPDATES (THRS)'    TO WS-RTL-LABEL.                  
187700     MOVE WS-CTL-THRS                TO WS-RTL-VALUE.                     
187800     WRITE PROCESSING-REPORT-REC FROM WS-RPT-TOTAL-LINE.                  
187900     MOVE 'BULK UPDATES (BULK)'        TO WS-RTL-LABEL.                   
188000     MOVE WS-CTL-BULK                TO WS-RTL-VALUE.                     
188100     WRITE PROCESSING-REPORT-REC FROM WS-RPT-TOTAL-LINE.                  
188200     MOVE 'WAREHOUSE STATUS (WSTS)'    TO WS-RTL-LABEL.                   
188300     MOVE WS-CTL-WSTS                TO WS-RTL-VALUE.                     
188400     WRITE PROCESSING-REPORT-REC FROM WS-RPT-TOTAL-LINE.                  
188500     MOVE 'PRODUCT DETAILS (PDET)'     TO WS-RTL-LABEL.                   
188600     MOVE WS-CTL-PDET                TO WS-RTL-VALUE.                     
188700     WRITE PROCESSING-REPORT-REC FROM WS-RPT-TOTAL-LINE.                  
188800     MOVE 'DAMAGED RETURNS (DRET)'     TO WS-RTL-LABEL.                   
188900     MOVE WS-CTL-DRET                TO WS-RTL-VALUE.                     
189000     WRITE PROCESSING-REPORT-REC FROM WS-RPT-TOTAL-LINE.                  
189100     MOVE 'PRICE ADJUSTMENTS (PADJ)'   TO WS-RTL-LABEL.                   
189200     MOVE WS-CTL-PADJ                TO WS-RTL-VALUE.                     
189300     WRITE PROCESSING-REPORT-REC FROM WS-RPT-TOTAL-LINE.                  
189400     MOVE 'DISCONTINUATIONS (DISC)'    TO WS-RTL-LABEL.                   
189500     MOVE WS-CTL-DISC                TO WS-RTL-VALUE.                     
189600     WRITE PROCESSING-REPORT-REC FROM WS-RPT-TOTAL-LINE.                  
189700     MOVE 'TOTAL QUANTITY RESERVED'    TO WS-RTL-LABEL.                   
189800     MOVE WS-CTL-RESERVED-QTY        TO WS-RTL-VALUE.                     
189900     WRITE PROCESSING-REPORT-REC FROM WS-RPT-TOTAL-LINE.                  
190000     MOVE 'TOTAL QUANTITY DAMAGED'     TO WS-RTL-LABEL.                   
190100     MOVE WS-CTL-DAMAGED-QTY         TO WS-RTL-VALUE.                     
190200     WRITE PROCESSING-REPORT-REC FROM WS-RPT-TOTAL-LINE.                  
190300                                                                          
190400 P99000-EXIT.                                                             
190500     EXIT.                                                                
190600     EJECT                                                                
