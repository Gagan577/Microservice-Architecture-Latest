000100****************************************************************          
000200*  IN-CORE STOCK TABLE                                        *           
000300*  NORTHGATE SUPPLY CORPORATION -- STOCK CONTROL SYSTEM       *           
000400*  STKB01 LOADS THE STOCK MASTER INTO THIS TABLE AT STEP 1    *           
000500*  OF THE BATCH FLOW, SORTED BY SKU THEN WAREHOUSE CODE.      *           
000600*  STKS02 RECEIVES THE TABLE BY REFERENCE TO SUM QUANTITY     *           
000700*  AND RESERVED QUANTITY FOR A GIVEN SKU.                     *           
000800****************************************************************          
000900 01  STOCK-TABLE-CONTROL.                                                 
001000     05  STAB-ENTRY-COUNT         PIC 9(5)      COMP.                     
001100     05  STAB-ENTRY OCCURS 1 TO 2000 TIMES                                
001200                     DEPENDING ON STAB-ENTRY-COUNT                        
001300                     INDEXED BY STAB-IDX.                                 
001400         10  STAB-KEY.                                                    
001500             15  STAB-SKU             PIC X(20).                          
001600             15  STAB-WAREHOUSE-CODE  PIC X(10).                          
001700         10  STAB-QUANTITY            PIC 9(07).                          
001800         10  STAB-RESERVED-QTY        PIC 9(07).                          
001900         10  STAB-MIN-THRESHOLD       PIC 9(07).                          
002000         10  STAB-MAX-THRESHOLD       PIC 9(07).                          
002100         10  STAB-REORDER-POINT       PIC 9(07).                          
002200         10  STAB-REORDER-QTY         PIC 9(07).                          
002300         10  STAB-AUTO-REORDER        PIC X(01).                          
002400         10  STAB-AISLE               PIC X(05).                          
002500         10  STAB-SHELF               PIC X(05).                          
002600         10  STAB-BIN                 PIC X(05).                          
002700         10  STAB-STATUS              PIC X(12).                          
