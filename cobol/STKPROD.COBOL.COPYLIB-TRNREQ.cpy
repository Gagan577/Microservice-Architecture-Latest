000100****************************************************************          
000200*  TRANSACTION REQUEST RECORD                                 *           
000300*  NORTHGATE SUPPLY CORPORATION -- STOCK CONTROL SYSTEM       *           
000400*  ONE RECORD PER STOCK-MANAGEMENT REQUEST.  READ IN          *           
000500*  PROCESSING ORDER, NOT RESEQUENCED BY STKB01.                *          
000600*                                                              *          
000700*  NOTE -- TRN-TYPE IS CARRIED AT 5 BYTES, NOT 4, SO THE       *          
000800*  AVAIL REQUEST CODE IS NOT TRUNCATED.  ALL OTHER REQUEST     *          
000900*  CODES ARE LEFT-JUSTIFIED AND BLANK-FILLED TO 5 BYTES.       *          
001000****************************************************************          
001100 01  TRANSACTION-REQUEST-RECORD.                                          
001200     05  TRN-TYPE                 PIC X(05).                              
001300         88  TRN-IS-AVAIL                VALUE 'AVAIL'.                   
001400         88  TRN-IS-RESV                  VALUE 'RESV '.                  
001500         88  TRN-IS-THRS                  VALUE 'THRS '.                  
001600         88  TRN-IS-BULK                  VALUE 'BULK '.                  
001700         88  TRN-IS-WSTS                  VALUE 'WSTS '.                  
001800         88  TRN-IS-PDET                  VALUE 'PDET '.                  
001900         88  TRN-IS-DRET                  VALUE 'DRET '.                  
002000         88  TRN-IS-PADJ                  VALUE 'PADJ '.                  
002100         88  TRN-IS-DISC                  VALUE 'DISC '.                  
002200     05  TRN-SKU                  PIC X(20).                              
002300     05  TRN-WAREHOUSE-CODE       PIC X(10).                              
002400     05  TRN-QUANTITY             PIC 9(07).                              
002500     05  TRN-OPERATION             PIC X(04).                             
002600         88  TRN-OP-ADD                   VALUE 'ADD '.                   
002700         88  TRN-OP-REM                   VALUE 'REM '.                   
002800         88  TRN-OP-SET                   VALUE 'SET '.                   
002900     05  TRN-ORDER-ID              PIC X(20).                             
003000     05  TRN-CUSTOMER-ID           PIC X(20).                             
003100     05  TRN-MIN-THRESHOLD        PIC 9(07).                              
003200     05  TRN-MAX-THRESHOLD        PIC 9(07).                              
003300     05  TRN-REORDER-POINT        PIC 9(07).                              
003400     05  TRN-REORDER-QTY          PIC 9(07).                              
003500     05  TRN-NEW-PRICE             PIC S9(10)V99.                         
003600     05  TRN-NEW-PRICE-X REDEFINES                                        
003700         TRN-NEW-PRICE             PIC X(12).                             
003800     05  TRN-REASON                PIC X(40).                             
003900     05  TRN-DAMAGE-TYPE           PIC X(12).                             
004000     05  TRN-REPORTED-BY           PIC X(20).                             
004100     05  TRN-AUTO-REORDER          PIC X(01).                             
004200         88  TRN-AUTO-REORDER-ON         VALUE 'Y'.                       
004300     05  FILLER                    PIC X(51).                             
