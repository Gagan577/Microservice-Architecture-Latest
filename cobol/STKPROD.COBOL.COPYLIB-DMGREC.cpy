000100****************************************************************          
000200*  DAMAGED-GOODS RETURN RECORD                                *           
000300*  NORTHGATE SUPPLY CORPORATION -- STOCK CONTROL SYSTEM       *           
000400*  OUTPUT FILE.  ONE RECORD IS APPENDED FOR EVERY DRET        *           
000500*  REQUEST, WHETHER OR NOT A MATCHING STOCK RECORD EXISTS.    *           
000600****************************************************************          
000700 01  DAMAGED-RETURN-RECORD.                                               
000800     05  RET-ID                   PIC X(12).                              
000900     05  RET-SKU                  PIC X(20).                              
001000     05  RET-QUANTITY             PIC 9(07).                              
001100     05  RET-DAMAGE-TYPE           PIC X(12).                             
001200         88  RET-TYPE-PHYSICAL            VALUE 'PHYSICAL    '.           
001300         88  RET-TYPE-WATER               VALUE 'WATER       '.           
001400         88  RET-TYPE-EXPIRED             VALUE 'EXPIRED     '.           
001500         88  RET-TYPE-DEFECTIVE           VALUE 'DEFECTIVE   '.           
001600         88  RET-TYPE-OTHER               VALUE 'OTHER       '.           
001700     05  RET-DESCRIPTION           PIC X(40).                             
001800     05  RET-WAREHOUSE-CODE        PIC X(10).                             
001900     05  RET-REPORTED-BY           PIC X(20).                             
002000     05  RET-STATUS                PIC X(12).                             
002100         88  RET-IS-PENDING               VALUE 'PENDING     '.           
002200     05  RET-REPORTED-DATE         PIC X(08).                             
002300     05  FILLER                    PIC X(09).                             
