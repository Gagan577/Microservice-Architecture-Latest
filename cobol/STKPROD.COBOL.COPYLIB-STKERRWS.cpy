000100****************************************************************          
000200* NORTHGATE SUPPLY CORPORATION -- STOCK CONTROL SYSTEM        *           
000300*                                                              *          
000400* FATAL FILE-STATUS ERROR WORK AREA.  USED BY STKB01 WHEN A   *           
000500* MASTER, TRANSACTION, OR OUTPUT FILE RETURNS A NON-ZERO      *           
000600* FILE STATUS THAT THE PROGRAM CANNOT RECOVER FROM.           *           
000700****************************************************************          
000800                                                                          
000900 77  WS-STK-ERROR-LENGTH         PIC S9(04)   COMP  VALUE +800.           
001000                                                                          
001100                                                                          
001200 01  WS-STK-ERROR-GENERAL.                                                
001300     05  WS-STK-ERROR-FILE       PIC X(08)    VALUE SPACES.               
001400                                                                          
001500                                                                          
001600****************************************************************          
001700*    STKB01 FORMATTED ERROR LINES                              *          
001800****************************************************************          
001900                                                                          
002000 01  WS-STK-ERROR-AREA.                                                   
002100     05  WSEA-ERROR-01           PIC X(80)    VALUE ALL '*'.              
002200     05  WSEA-ERROR-02.                                                   
002300         10 FILLER               PIC X(01)    VALUE '*'.                  
002400         10 FILLER               PIC X(78)    VALUE SPACES.               
002500         10 FILLER               PIC X(01)    VALUE '*'.                  
002600     05  WSEA-ERROR-03.                                                   
002700         10 FILLER               PIC X(01)    VALUE '*'.                  
002800         10 FILLER               PIC X(78)    VALUE                       
002900         '   STOCK CONTROL SYSTEM -- FATAL FILE ERROR       '.            
003000         10 FILLER               PIC X(01)    VALUE '*'.                  
003100     05  WSEA-ERROR-04.                                                   
003200         10 FILLER               PIC X(01)    VALUE '*'.                  
003300         10 FILLER               PIC X(78)    VALUE SPACES.               
003400         10 FILLER               PIC X(01)    VALUE '*'.                  
003500     05  WSEA-ERROR-05           PIC X(80)    VALUE ALL '*'.              
003600     05  WSEA-ERROR-06.                                                   
003700         10 FILLER               PIC X(01)    VALUE '*'.                  
003800         10 WSEA-ERROR-06-TEXT   PIC X(78)    VALUE SPACES.               
003900         10 FILLER               PIC X(01)    VALUE '*'.                  
004000     05  WSEA-ERROR-07.                                                   
004100         10 FILLER               PIC X(01)    VALUE '*'.                  
004200         10 WSEA-ERROR-07-TEXT   PIC X(78)    VALUE SPACES.               
004300         10 FILLER               PIC X(01)    VALUE '*'.                  
004400     05  WSEA-ERROR-08           PIC X(80)    VALUE ALL '*'.              
004500                                                                          
004600                                                                          
004700****************************************************************          
004800*    STKB01 SEQUENTIAL FILE-STATUS ERROR LINE                  *          
004900****************************************************************          
005000                                                                          
005100 01  WS-STK-FILE-ERROR-01.                                                
005200     05  FILLER                  PIC X(01)    VALUE SPACES.               
005300     05  FILLER                  PIC X(13)    VALUE                       
005400         'FILE ERROR: '.                                                  
005500     05  FILLER                  PIC X(07)    VALUE                       
005600         'FILE = '.                                                       
005700     05  WSFE-FILE-NAME          PIC X(08)    VALUE SPACES.               
005800     05  FILLER                  PIC X(16)    VALUE                       
005900         ', FILE STATUS = '.                                              
006000     05  WSFE-FILE-STATUS        PIC X(02)    VALUE SPACES.               
006100     05  FILLER                  PIC X(33)    VALUE SPACES.               
