000100****************************************************************          
000200*  STOCK RESERVATION RECORD                                   *           
000300*  NORTHGATE SUPPLY CORPORATION -- STOCK CONTROL SYSTEM       *           
000400*  OUTPUT FILE.  ONE RECORD IS APPENDED FOR EVERY RESV        *           
000500*  REQUEST THAT IS CONFIRMED.  APPEND ORDER, NOT KEYED.       *           
000600****************************************************************          
000700 01  RESERVATION-RECORD.                                                  
000800     05  RSV-ID                   PIC X(12).                              
000900     05  RSV-SKU                  PIC X(20).                              
001000     05  RSV-ORDER-ID             PIC X(20).                              
001100     05  RSV-QUANTITY             PIC 9(07).                              
001200     05  RSV-WAREHOUSE-CODE       PIC X(10).                              
001300     05  RSV-CUSTOMER-ID          PIC X(20).                              
001400     05  RSV-STATUS                PIC X(12).                             
001500         88  RSV-IS-CONFIRMED            VALUE 'CONFIRMED   '.            
001600         88  RSV-IS-FAILED               VALUE 'FAILED      '.            
001700         88  RSV-IS-CANCELLED            VALUE 'CANCELLED   '.            
001800         88  RSV-IS-EXPIRED              VALUE 'EXPIRED     '.            
001900     05  RSV-RESERVED-DATE         PIC X(08).                             
002000     05  RSV-RSV-DATE-R REDEFINES                                         
002100         RSV-RESERVED-DATE.                                               
002200         10  RSV-RSV-CC-YY         PIC 9(04).                             
002300         10  RSV-RSV-MM            PIC 9(02).                             
002400         10  RSV-RSV-DD            PIC 9(02).                             
002500     05  RSV-EXPIRES-DATE          PIC X(08).                             
002600     05  FILLER                    PIC X(13).                             
