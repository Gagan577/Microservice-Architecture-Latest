000100****************************************************************          
000200*  WAREHOUSE MASTER RECORD                                    *           
000300*  NORTHGATE SUPPLY CORPORATION -- STOCK CONTROL SYSTEM       *           
000400*  ONE RECORD PER WAREHOUSE.  SORTED ASCENDING BY WHS-CODE.   *           
000500*  READ ONLY BY STKB01 -- THIS FILE IS NOT REWRITTEN.          *          
000600****************************************************************          
000700 01  WAREHOUSE-MASTER-RECORD.                                             
000800     05  WHS-CODE                 PIC X(10).                              
000900     05  WHS-NAME                 PIC X(30).                              
001000     05  WHS-LOCATION             PIC X(30).                              
001100     05  WHS-REGION               PIC X(20).                              
001200     05  WHS-STATUS                PIC X(12).                             
001300         88  WHS-IS-ACTIVE               VALUE 'ACTIVE      '.            
001400         88  WHS-IS-INACTIVE             VALUE 'INACTIVE    '.            
001500         88  WHS-IS-MAINTENANCE          VALUE 'MAINTENANCE '.            
001600         88  WHS-IS-CLOSED               VALUE 'CLOSED      '.            
001700     05  WHS-TOTAL-CAPACITY        PIC 9(09).                             
001800     05  WHS-USED-CAPACITY         PIC 9(09).                             
001900     05  WHS-CAPACITY-R REDEFINES                                         
002000         WHS-USED-CAPACITY         PIC X(09).                             
002100     05  WHS-CONTACT-PERSON        PIC X(30).                             
002200     05  WHS-OPERATIONAL-FLAG      PIC X(01).                             
002300         88  WHS-IS-OPERATIONAL          VALUE 'Y'.                       
002400     05  FILLER                    PIC X(09).                             
