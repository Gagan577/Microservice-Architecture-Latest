000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. STKS01.                                                      
000300 AUTHOR. R T HALVERSEN.                                                   
000400 INSTALLATION. NORTHGATE SUPPLY CORPORATION.                              
000500 DATE-WRITTEN. 03/14/87.                                                  
000600 DATE-COMPILED.                                                           
000700 SECURITY. NONE.                                                          
000800*                                                                         
000900*****************************************************************         
001000*                 STOCK CONTROL SYSTEM (STK)                   *          
001100*                 NORTHGATE SUPPLY CORPORATION                 *          
001200*                                                               *         
001300* PROGRAM :   STKS01                                           *          
001400*                                                               *         
001500* FUNCTION:   PROGRAM STKS01 IS A CALLED SUBROUTINE THAT WILL  *          
001600*             ACCEPT A BASE DATE AND AN OFFSET-DAYS FIELD FROM *          
001700*             THE CALLING PROGRAM AND RETURN THE BASE DATE     *          
001800*             ADVANCED BY THAT MANY DAYS.  STKB01 USES THIS TO *          
001900*             COMPUTE A RESERVATION'S EXPIRY DATE FROM THE     *          
002000*             RUN DATE.                                        *          
002100*                                                               *         
002200* FILES   :   NONE                                             *          
002300*                                                               *         
002400* CALLED BY:  STKB01                                            *         
002500*                                                               *         
002600*****************************************************************         
002700*             PROGRAM CHANGE LOG                                *         
002800*             -------------------                               *         
002900*                                                               *         
003000*  DATE       UPDATED BY            CHANGE DESCRIPTION          *         
003100*  --------   --------------------  --------------------------  *         
003200*  03/14/87   R T HALVERSEN          ORIGINAL PROGRAM.          * STK0001 
003300*  08/02/91   R T HALVERSEN          ADDED LEAP YEAR TABLE TO   * STK0002 
003400*                                    THE CENTURY-YEAR DIVIDE    * STK0002 
003500*                                    RULE (YEAR ENDING IN 00).  * STK0002 
003600*  11/19/95   J M OKONKWO            SUPPORT OFFSET VALUES THAT * STK0044 
003700*                                    CARRY THE RESULT DATE INTO * STK0044 
003800*                                    THE FOLLOWING YEAR.        * STK0044 
003900*  01/06/99   J M OKONKWO            Y2K -- WS-JD-YEAR AND      * STK0099 
004000*                                    WS-OD-YEAR ARE ALREADY     * STK0099 
004100*                                    4-DIGIT CENTURY-AWARE      * STK0099 
004200*                                    FIELDS.  VERIFIED CENTURY  * STK0099 
004300*                                    DIVIDE RULE AGAINST YEAR   * STK0099 
004400*                                    2000.  NO CODE CHANGE.     * STK0099 
004500*  05/23/02   P A SEDLAK             REQUEST WO-4471.  RENAMED  * WO4471  
004600*                                    SUBROUTINE FROM PDAS01 TO  * WO4471  
004700*                                    STKS01 FOR THE NEW STOCK   * WO4471  
004800*                                    CONTROL SYSTEM.  DROPPED   * WO4471  
004900*                                    THE ORDER-AGING AND        * WO4471  
005000*                                    AVERAGE-ORDER-AMOUNT LOGIC * WO4471  
005100*                                    (NOT NEEDED HERE) AND THE  * WO4471  
005200*                                    CEEGMT CALL.  SUBROUTINE   * WO4471  
005300*                                    NOW ADDS AN OFFSET TO A    * WO4471  
005400*                                    BASE DATE INSTEAD OF AGING * WO4471  
005500*                                    AN ORDER DATE.             * WO4471  
005600*  09/11/06   P A SEDLAK             REQUEST WO-5108.  FIXED    * WO5108  
005700*                                    YEAR CARRY-OVER TO REPEAT  * WO5108  
005800*                                    WHEN THE OFFSET IS LARGE   * WO5108  
005900*                                    ENOUGH TO SPAN MORE THAN   * WO5108  
006000*                                    ONE YEAR BOUNDARY.         * WO5108  
006100*                                                                *        
006200*****************************************************************         
006300     EJECT                                                                
006400 ENVIRONMENT DIVISION.                                                    
006500 CONFIGURATION SECTION.                                                   
006600 SOURCE-COMPUTER. IBM-370.                                                
006700 OBJECT-COMPUTER. IBM-370.                                                
006800 SPECIAL-NAMES.                                                           
006900     C01 IS TOP-OF-FORM.                                                  
007000 DATA DIVISION.                                                           
007100     EJECT                                                                
007200 WORKING-STORAGE SECTION.                                                 
007300                                                                          
007400*****************************************************************         
007500*    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       *         
007600*****************************************************************         
007700 77  WS-SUB1                     PIC S9(4) COMP VALUE +0.                 
007800                                                                          
007900*****************************************************************         
008000*    SWITCHES                                                   *         
008100*****************************************************************         
008200                                                                          
008300 01  WS-SWITCHES.                                                         
008400     05  WS-YEAR-CARRY-SW        PIC X     VALUE 'N'.                     
008500         88  YEAR-WITHIN-RANGE            VALUE 'Y'.                      
008600         88  YEAR-NOT-WITHIN-RANGE        VALUE 'N'.                      
008700     EJECT                                                                
008800*****************************************************************         
008900*    MISCELLANEOUS WORK FIELDS                                  *         
009000*****************************************************************         
009100                                                                          
009200 01  WS-MISCELLANEOUS-FIELDS.                                             
009300     05  WS-YEARS                PIC 9(4)  VALUE ZEROES  COMP.            
009400     05  WS-REMAIN               PIC 9(4)  VALUE ZEROES  COMP.            
009500     05  WS-DAYS-IN-YEAR         PIC 9(3)  VALUE ZEROES  COMP.            
009600     05  WS-JULIAN-DATE          PIC 9(7)  VALUE ZEROES.                  
009700     05  FILLER                  REDEFINES WS-JULIAN-DATE.                
009800         07  WS-JD-YEAR          PIC 9(4).                                
009900         07  FILLER              REDEFINES WS-JD-YEAR.                    
010000             09  FILLER          PIC XX.                                  
010100             09  WS-JD-YR        PIC XX.                                  
010200         07  WS-JD-DAY           PIC 9(3).                                
010300     05  WS-YEAR-TABLE.                                                   
010400         07  FILLER              PIC 9(3)  VALUE 0.                       
010500         07  FILLER              PIC 9(3)  VALUE 31.                      
010600         07  FILLER              PIC 9(3)  VALUE 59.                      
010700         07  FILLER              PIC 9(3)  VALUE 90.                      
010800         07  FILLER              PIC 9(3)  VALUE 120.                     
010900         07  FILLER              PIC 9(3)  VALUE 151.                     
011000         07  FILLER              PIC 9(3)  VALUE 181.                     
011100         07  FILLER              PIC 9(3)  VALUE 212.                     
011200         07  FILLER              PIC 9(3)  VALUE 243.                     
011300         07  FILLER              PIC 9(3)  VALUE 273.                     
011400         07  FILLER              PIC 9(3)  VALUE 304.                     
011500         07  FILLER              PIC 9(3)  VALUE 334.                     
011600     05  FILLER                  REDEFINES WS-YEAR-TABLE.                 
011700         07  WS-DAYS             OCCURS 12 TIMES                          
011800                                 PIC 9(3).                                
011900     05  WS-LEAP-YEAR-TABLE.                                              
012000         07  FILLER              PIC 9(3)  VALUE 0.                       
012100         07  FILLER              PIC 9(3)  VALUE 31.                      
012200         07  FILLER              PIC 9(3)  VALUE 60.                      
012300         07  FILLER              PIC 9(3)  VALUE 91.                      
012400         07  FILLER              PIC 9(3)  VALUE 121.                     
012500         07  FILLER              PIC 9(3)  VALUE 152.                     
012600         07  FILLER              PIC 9(3)  VALUE 182.                     
012700         07  FILLER              PIC 9(3)  VALUE 213.                     
012800         07  FILLER              PIC 9(3)  VALUE 244.                     
012900         07  FILLER              PIC 9(3)  VALUE 274.                     
013000         07  FILLER              PIC 9(3)  VALUE 305.                     
013100         07  FILLER              PIC 9(3)  VALUE 335.                     
013200     05  FILLER                  REDEFINES WS-LEAP-YEAR-TABLE.            
013300         07  WS-LEAP-DAYS        OCCURS 12 TIMES                          
013400                                 PIC 9(3).                                
013500     EJECT                                                                
013600*****************************************************************         
013700*    SUBROUTINE PARAMETER / WORK AREAS                          *         
013800*****************************************************************         
013900                                                                          
014000     COPY STKS01CY.                                                       
014100     EJECT                                                                
014200*****************************************************************         
014300*    L I N K A G E     S E C T I O N                            *         
014400*****************************************************************         
014500                                                                          
014600 LINKAGE SECTION.                                                         
014700                                                                          
014800 01  LS-STKS01-PARMS             PIC X(23).                               
014900                                                                          
015000*****************************************************************         
015100*    P R O C E D U R E    D I V I S I O N                       *         
015200*****************************************************************         
015300                                                                          
015400 PROCEDURE DIVISION USING LS-STKS01-PARMS.                                
015500                                                                          
015600 P00000-MAINLINE.                                                         
015700                                                                          
015800     MOVE LS-STKS01-PARMS       TO STKS01-PARMS.                          
015900     MOVE ZEROES                TO STKS01-RETURN-CODE.                    
016000                                                                          
016100     PERFORM P10000-BUILD-JULIAN THRU P10000-EXIT.                        
016200     PERFORM P20000-ADD-OFFSET   THRU P20000-EXIT.                        
016300     PERFORM P30000-UNBUILD-JULIAN THRU P30000-EXIT.                      
016400                                                                          
016500     MOVE STKS01-PARMS           TO LS-STKS01-PARMS.                      
016600                                                                          
016700     GOBACK.                                                              
016800     EJECT                                                                
016900*****************************************************************         
017000*    CONVERT THE BASE DATE TO A JULIAN (YEAR + DAY-OF-YEAR)     *         
017100*    DATE, USING THE LEAP-YEAR TABLE WHEN THE YEAR DIVIDES      *         
017200*    EVENLY ON THE CENTURY RULE.                                 *        
017300*****************************************************************         
017400                                                                          
017500 P10000-BUILD-JULIAN.                                                     
017600                                                                          
017700     MOVE STKS01-BD-YEAR         TO WS-JD-YEAR.                           
017800                                                                          
017900     IF WS-JD-YR = '00'                                                   
018000         DIVIDE WS-JD-YEAR BY 400 GIVING WS-YEARS                         
018100                                  REMAINDER WS-REMAIN                     
018200     ELSE                                                                 
018300         DIVIDE WS-JD-YEAR BY 4   GIVING WS-YEARS                         
018400                                  REMAINDER WS-REMAIN                     
018500     END-IF.                                                              
018600                                                                          
018700     IF WS-REMAIN = 0                                                     
018800         MOVE WS-LEAP-DAYS(STKS01-BD-MONTH) TO WS-JD-DAY                  
018900         MOVE 366                 TO WS-DAYS-IN-YEAR                      
019000     ELSE                                                                 
019100         MOVE WS-DAYS(STKS01-BD-MONTH) TO WS-JD-DAY                       
019200         MOVE 365                 TO WS-DAYS-IN-YEAR                      
019300     END-IF.                                                              
019400                                                                          
019500     ADD STKS01-BD-DAY            TO WS-JD-DAY.                           
019600                                                                          
019700 P10000-EXIT.                                                             
019800     EXIT.                                                                
019900     EJECT                                                                
020000*****************************************************************         
020100*    ADD THE OFFSET DAYS TO THE JULIAN DAY-OF-YEAR, CARRYING    *         
020200*    THE YEAR FORWARD AS MANY TIMES AS THE OFFSET REQUIRES.     *         
020300*****************************************************************         
020400                                                                          
020500 P20000-ADD-OFFSET.                                                       
020600                                                                          
020700     ADD STKS01-OFFSET-DAYS       TO WS-JD-DAY.                           
020800     MOVE 'N'                     TO WS-YEAR-CARRY-SW.                    
020900                                                                          
021000     PERFORM P25000-CARRY-YEAR THRU P25000-EXIT                           
021100             UNTIL YEAR-WITHIN-RANGE.                                     
021200                                                                          
021300 P20000-EXIT.                                                             
021400     EXIT.                                                                
021500                                                                          
021600 P25000-CARRY-YEAR.                                                       
021700                                                                          
021800     IF WS-JD-DAY NOT > WS-DAYS-IN-YEAR                                   
021900         MOVE 'Y'                 TO WS-YEAR-CARRY-SW                     
022000     ELSE                                                                 
022100         SUBTRACT WS-DAYS-IN-YEAR FROM WS-JD-DAY                          
022200         ADD 1                    TO WS-JD-YEAR                           
022300         IF WS-JD-YR = '00'                                               
022400             DIVIDE WS-JD-YEAR BY 400 GIVING WS-YEARS                     
022500                                      REMAINDER WS-REMAIN                 
022600         ELSE                                                             
022700             DIVIDE WS-JD-YEAR BY 4 GIVING WS-YEARS                       
022800                                    REMAINDER WS-REMAIN                   
022900         END-IF                                                           
023000         IF WS-REMAIN = 0                                                 
023100             MOVE 366             TO WS-DAYS-IN-YEAR                      
023200         ELSE                                                             
023300             MOVE 365             TO WS-DAYS-IN-YEAR                      
023400         END-IF                                                           
023500     END-IF.                                                              
023600                                                                          
023700 P25000-EXIT.                                                             
023800     EXIT.                                                                
023900     EJECT                                                                
024000*****************************************************************         
024100*    CONVERT THE CARRIED JULIAN DATE BACK TO YEAR/MONTH/DAY     *         
024200*    BY SCANNING THE CUMULATIVE-DAYS TABLE FROM DECEMBER BACK   *         
024300*    TO JANUARY FOR THE LAST MONTH THAT BEGINS ON OR BEFORE     *         
024400*    THE JULIAN DAY-OF-YEAR.                                     *        
024500*****************************************************************         
024600                                                                          
024700 P30000-UNBUILD-JULIAN.                                                   
024800                                                                          
024900     MOVE WS-JD-YEAR              TO STKS01-RD-YEAR.                      
025000     MOVE 12                      TO WS-SUB1.                             
025100                                                                          
025200     IF WS-REMAIN = 0                                                     
025300         PERFORM P35000-FIND-LEAP-MONTH THRU P35000-EXIT                  
025400                 UNTIL WS-JD-DAY > WS-LEAP-DAYS(WS-SUB1)                  
025500                    OR WS-SUB1 = 1                                        
025600     ELSE                                                                 
025700         PERFORM P36000-FIND-MONTH      THRU P36000-EXIT                  
025800                 UNTIL WS-JD-DAY > WS-DAYS(WS-SUB1)                       
025900                    OR WS-SUB1 = 1                                        
026000     END-IF.                                                              
026100                                                                          
026200     IF WS-REMAIN = 0                                                     
026300         MOVE WS-SUB1              TO STKS01-RD-MONTH                     
026400         COMPUTE STKS01-RD-DAY = WS-JD-DAY - WS-LEAP-DAYS(WS-SUB1)        
026500     ELSE                                                                 
026600         MOVE WS-SUB1              TO STKS01-RD-MONTH                     
026700         COMPUTE STKS01-RD-DAY = WS-JD-DAY - WS-DAYS(WS-SUB1)             
026800     END-IF.                                                              
026900                                                                          
027000 P30000-EXIT.                                                             
027100     EXIT.                                                                
027200                                                                          
027300 P35000-FIND-LEAP-MONTH.                                                  
027400                                                                          
027500     SUBTRACT 1                   FROM WS-SUB1.                           
027600                                                                          
027700 P35000-EXIT.                                                             
027800     EXIT.                                                                
027900                                                                          
028000 P36000-FIND-MONTH.                                                       
028100                                                                          
028200     SUBTRACT 1                   FROM WS-SUB1.                           
028300                                                                          
028400 P36000-EXIT.                                                             
028500     EXIT.                                                                
